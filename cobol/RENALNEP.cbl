000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  RENALNEP.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/17/89.                                                  
000700 DATE-COMPILED. 06/17/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          RENAL NEPHROMETRY TUMOR COMPLEXITY SCORE.  FOUR CODED          
001300*          COMPONENTS (RADIUS, EXOPHYTIC, NEARNESS, POLAR LOCATION        
001400*          ARE SUMMED TO A COMPLEXITY BAND.  THE HILAR FLAG IS            
001500*          PASSED THROUGH ON THE RESULT BUT DOES NOT ENTER THE            
001600*          SCORE.  CALLED FROM RADBATCH WHEN RU-CALC-CODE =               
001700*          "RENAL-NEPH".                                                  
001800*                                                                         
001900****************************************************************          
002000* CHANGE LOG                                                              
002100*                                                                         
002200*  06/17/89  LMN  INITIAL RELEASE - RAD-112                               
002300*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002400*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002500****************************************************************          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-390.                                                
002900 OBJECT-COMPUTER. IBM-390.                                                
003000 INPUT-OUTPUT SECTION.                                                    
003100*                                                                         
003200 DATA DIVISION.                                                           
003300 WORKING-STORAGE SECTION.                                                 
003400 01  WS-POINT-FIELDS.                                                     
003500     05  WS-R-POINTS                PIC S9(02) COMP.                      
003600     05  WS-E-POINTS                PIC S9(02) COMP.                      
003700     05  WS-N-POINTS                PIC S9(02) COMP.                      
003800     05  WS-L-POINTS                PIC S9(02) COMP.                      
003900     05  WS-TOTAL-POINTS            PIC S9(03) COMP.                      
004000*                                                                         
004100 01  WS-DISPLAY-FIELDS.                                                   
004200     05  WS-R-DISPLAY                PIC 9(01).                           
004300     05  WS-E-DISPLAY                PIC 9(01).                           
004400     05  WS-N-DISPLAY                PIC 9(01).                           
004500     05  WS-L-DISPLAY                PIC 9(01).                           
004600     05  WS-HILAR-CHAR               PIC X(01).                           
004700*                                                                         
004800 01  WS-BAND-IDX                    PIC S9(02) COMP.                      
004900 01  WS-BAND-LITERALS.                                                    
005000     05  FILLER                     PIC X(14) VALUE 'LOW'.                
005100     05  FILLER                     PIC X(14) VALUE 'MODERATE'.           
005200     05  FILLER                     PIC X(14) VALUE 'HIGH'.               
005300 01  WS-BAND-TABLE REDEFINES WS-BAND-LITERALS.                            
005400     05  WS-BAND-ENTRY OCCURS 3 TIMES                                     
005500                                     PIC X(14).                           
005600*                                                                         
005700 LINKAGE SECTION.                                                         
005800 COPY RADLINK.                                                            
005900*                                                                         
006000 01  RL-RN-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006100     05  FILLER                     PIC X(16).                            
006200     05  RN-RADIUS-CM               PIC S9(05)V9(03) COMP-3.              
006300     05  RN-EXOPHYTIC-CODE          PIC S9(05)V9(03) COMP-3.              
006400     05  RN-NEARNESS-CODE           PIC S9(05)V9(03) COMP-3.              
006500     05  RN-POLAR-CODE              PIC S9(05)V9(03) COMP-3.              
006600     05  RN-HILAR-FLAG              PIC S9(05)V9(03) COMP-3.              
006700     05  FILLER                     PIC X(15).                            
006800     05  FILLER                     PIC X(81).                            
006900*                                                                         
007000 01  RL-RN-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
007100     05  FILLER                     PIC X(56).                            
007200     05  RN-RESULT-STATUS           PIC X(02).                            
007300     05  RN-VALUE-TOTAL             PIC S9(05)V9(03) COMP-3.              
007400     05  RN-VALUE-HILAR             PIC S9(05)V9(03) COMP-3.              
007500     05  RN-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
007600     05  RN-CATEGORY                PIC X(14).                            
007700     05  RN-ADVICE                  PIC X(50).                            
007800*                                                                         
007900 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008000 000-MAIN-LOGIC.                                                          
008100     MOVE "OK" TO RN-RESULT-STATUS.                                       
008200     MOVE ZERO TO RN-VALUE-TOTAL RN-VALUE-HILAR                           
008300                  RN-VALUE-3-UNUSED.                                      
008400     PERFORM 100-SCORE-RADIUS THRU 100-EXIT.                              
008500     PERFORM 110-SCORE-EXOPHYTIC THRU 110-EXIT.                           
008600     PERFORM 120-SCORE-NEARNESS THRU 120-EXIT.                            
008700     PERFORM 130-SCORE-POLAR THRU 130-EXIT.                               
008800     PERFORM 200-DETERMINE-BAND THRU 200-EXIT.                            
008900 000-EXIT.                                                                
009000     GOBACK.                                                              
009100*                                                                         
009200 100-SCORE-RADIUS.                                                        
009300     IF RN-RADIUS-CM NOT GREATER THAN 4                                   
009400         MOVE 1 TO WS-R-POINTS                                            
009500     ELSE                                                                 
009600         IF RN-RADIUS-CM < 7                                              
009700             MOVE 2 TO WS-R-POINTS                                        
009800         ELSE                                                             
009900             MOVE 3 TO WS-R-POINTS                                        
010000         END-IF                                                           
010100     END-IF                                                               
010200 100-EXIT.                                                                
010300     EXIT.                                                                
010400*                                                                         
010500 110-SCORE-EXOPHYTIC.                                                     
010600     EVALUATE RN-EXOPHYTIC-CODE                                           
010700         WHEN 1  MOVE 1 TO WS-E-POINTS                                    
010800         WHEN 2  MOVE 2 TO WS-E-POINTS                                    
010900         WHEN 3  MOVE 3 TO WS-E-POINTS                                    
011000         WHEN OTHER MOVE 2 TO WS-E-POINTS                                 
011100     END-EVALUATE                                                         
011200 110-EXIT.                                                                
011300     EXIT.                                                                
011400*                                                                         
011500 120-SCORE-NEARNESS.                                                      
011600     EVALUATE RN-NEARNESS-CODE                                            
011700         WHEN 1  MOVE 1 TO WS-N-POINTS                                    
011800         WHEN 2  MOVE 2 TO WS-N-POINTS                                    
011900         WHEN 3  MOVE 3 TO WS-N-POINTS                                    
012000         WHEN OTHER MOVE 1 TO WS-N-POINTS                                 
012100     END-EVALUATE                                                         
012200 120-EXIT.                                                                
012300     EXIT.                                                                
012400*                                                                         
012500 130-SCORE-POLAR.                                                         
012600     EVALUATE RN-POLAR-CODE                                               
012700         WHEN 1  MOVE 1 TO WS-L-POINTS                                    
012800         WHEN 2  MOVE 2 TO WS-L-POINTS                                    
012900         WHEN 3  MOVE 3 TO WS-L-POINTS                                    
013000         WHEN OTHER MOVE 1 TO WS-L-POINTS                                 
013100     END-EVALUATE                                                         
013200 130-EXIT.                                                                
013300     EXIT.                                                                
013400*                                                                         
013500 200-DETERMINE-BAND.                                                      
013600     COMPUTE WS-TOTAL-POINTS =                                            
013700         WS-R-POINTS + WS-E-POINTS + WS-N-POINTS + WS-L-POINTS.           
013800     MOVE WS-TOTAL-POINTS TO RN-VALUE-TOTAL.                              
013900     MOVE RN-HILAR-FLAG TO RN-VALUE-HILAR.                                
014000     IF WS-TOTAL-POINTS NOT GREATER THAN 6                                
014100         MOVE 1 TO WS-BAND-IDX                                            
014200     ELSE                                                                 
014300         IF WS-TOTAL-POINTS NOT GREATER THAN 9                            
014400             MOVE 2 TO WS-BAND-IDX                                        
014500         ELSE                                                             
014600             MOVE 3 TO WS-BAND-IDX                                        
014700         END-IF                                                           
014800     END-IF                                                               
014900     MOVE WS-BAND-ENTRY(WS-BAND-IDX) TO RN-CATEGORY.                      
015000     MOVE WS-R-POINTS TO WS-R-DISPLAY.                                    
015100     MOVE WS-E-POINTS TO WS-E-DISPLAY.                                    
015200     MOVE WS-N-POINTS TO WS-N-DISPLAY.                                    
015300     MOVE WS-L-POINTS TO WS-L-DISPLAY.                                    
015400     IF RN-HILAR-FLAG = 1                                                 
015500         MOVE "Y" TO WS-HILAR-CHAR                                        
015600     ELSE                                                                 
015700         MOVE "N" TO WS-HILAR-CHAR                                        
015800     END-IF                                                               
015900     MOVE SPACES TO RN-ADVICE.                                            
016000     STRING "R=" DELIMITED BY SIZE                                        
016100            WS-R-DISPLAY DELIMITED BY SIZE                                
016200            " E=" DELIMITED BY SIZE                                       
016300            WS-E-DISPLAY DELIMITED BY SIZE                                
016400            " N=" DELIMITED BY SIZE                                       
016500            WS-N-DISPLAY DELIMITED BY SIZE                                
016600            " L=" DELIMITED BY SIZE                                       
016700            WS-L-DISPLAY DELIMITED BY SIZE                                
016800            " HILAR=" DELIMITED BY SIZE                                   
016900            WS-HILAR-CHAR DELIMITED BY SIZE                               
017000            INTO RN-ADVICE.                                               
017100 200-EXIT.                                                                
017200     EXIT.                                                                
