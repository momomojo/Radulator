000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  IPSSCALC.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/16/89.                                                  
000700 DATE-COMPILED. 06/16/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          INTERNATIONAL PROSTATE SYMPTOM SCORE.  SUMS THE SEVEN          
001300*          QUESTION SCORES AND BANDS THE TOTAL.  THE EIGHTH               
001400*          QUESTION (QUALITY OF LIFE) IS CARRIED THROUGH BUT NOT          
001500*          ADDED TO THE TOTAL.  CALLED FROM RADBATCH WHEN                 
001600*          RU-CALC-CODE = "IPSS".                                         
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/16/89  LMN  INITIAL RELEASE - RAD-110                               
002200*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002300*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002400****************************************************************          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 INPUT-OUTPUT SECTION.                                                    
003000*                                                                         
003100 DATA DIVISION.                                                           
003200 WORKING-STORAGE SECTION.                                                 
003300 01  WS-IPSS-WORK.                                                        
003400     05  WS-TOTAL-SCORE             PIC S9(03) COMP.                      
003500     05  WS-QOL-SCORE               PIC S9(03) COMP.                      
003600*                                                                         
003700 01  WS-BAND-IDX                    PIC S9(02) COMP.                      
003800 01  WS-BAND-LITERALS.                                                    
003900     05  FILLER                     PIC X(14) VALUE 'MILD'.               
004000     05  FILLER                     PIC X(14) VALUE 'MODERATE'.           
004100     05  FILLER                     PIC X(14) VALUE 'SEVERE'.             
004200 01  WS-BAND-TABLE REDEFINES WS-BAND-LITERALS.                            
004300     05  WS-BAND-ENTRY OCCURS 3 TIMES                                     
004400                                     PIC X(14).                           
004500*                                                                         
004600 01  WS-ADVICE-LITERALS.                                                  
004700     05  FILLER                     PIC X(50)                             
004800         VALUE 'WATCHFUL WAITING'.                                        
004900     05  FILLER                     PIC X(50)                             
005000         VALUE 'MEDICAL THERAPY RECOMMENDED'.                             
005100     05  FILLER                     PIC X(50)                             
005200         VALUE 'MEDICAL/SURGICAL INTERVENTION'.                           
005300 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
005400     05  WS-ADVICE-ENTRY OCCURS 3 TIMES                                   
005500                                     PIC X(50).                           
005600*                                                                         
005700 LINKAGE SECTION.                                                         
005800 COPY RADLINK.                                                            
005900*                                                                         
006000 01  RL-IP-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006100     05  FILLER                     PIC X(16).                            
006200     05  IP-Q1-SCORE                PIC S9(05)V9(03) COMP-3.              
006300     05  IP-Q2-SCORE                PIC S9(05)V9(03) COMP-3.              
006400     05  IP-Q3-SCORE                PIC S9(05)V9(03) COMP-3.              
006500     05  IP-Q4-SCORE                PIC S9(05)V9(03) COMP-3.              
006600     05  IP-Q5-SCORE                PIC S9(05)V9(03) COMP-3.              
006700     05  IP-Q6-SCORE                PIC S9(05)V9(03) COMP-3.              
006800     05  IP-Q7-SCORE                PIC S9(05)V9(03) COMP-3.              
006900     05  IP-QOL-SCORE               PIC S9(05)V9(03) COMP-3.              
007000     05  FILLER                     PIC X(81).                            
007100*                                                                         
007200 01  RL-IP-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
007300     05  FILLER                     PIC X(56).                            
007400     05  IP-RESULT-STATUS           PIC X(02).                            
007500     05  IP-VALUE-TOTAL             PIC S9(05)V9(03) COMP-3.              
007600     05  IP-VALUE-QOL               PIC S9(05)V9(03) COMP-3.              
007700     05  IP-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
007800     05  IP-CATEGORY                PIC X(14).                            
007900     05  IP-ADVICE                  PIC X(50).                            
008000*                                                                         
008100 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008200 000-MAIN-LOGIC.                                                          
008300     MOVE "OK" TO IP-RESULT-STATUS.                                       
008400     MOVE ZERO TO IP-VALUE-TOTAL IP-VALUE-QOL IP-VALUE-3-UNUSED.          
008500     COMPUTE WS-TOTAL-SCORE =                                             
008600         IP-Q1-SCORE + IP-Q2-SCORE + IP-Q3-SCORE + IP-Q4-SCORE +          
008700         IP-Q5-SCORE + IP-Q6-SCORE + IP-Q7-SCORE.                         
008800     MOVE IP-QOL-SCORE TO WS-QOL-SCORE.                                   
008900     MOVE WS-TOTAL-SCORE TO IP-VALUE-TOTAL.                               
009000     MOVE WS-QOL-SCORE TO IP-VALUE-QOL.                                   
009100     IF WS-TOTAL-SCORE NOT GREATER THAN 7                                 
009200         MOVE 1 TO WS-BAND-IDX                                            
009300     ELSE                                                                 
009400         IF WS-TOTAL-SCORE NOT GREATER THAN 19                            
009500             MOVE 2 TO WS-BAND-IDX                                        
009600         ELSE                                                             
009700             MOVE 3 TO WS-BAND-IDX                                        
009800         END-IF                                                           
009900     END-IF                                                               
010000     MOVE WS-BAND-ENTRY(WS-BAND-IDX) TO IP-CATEGORY.                      
010100     MOVE WS-ADVICE-ENTRY(WS-BAND-IDX) TO IP-ADVICE.                      
010200 000-EXIT.                                                                
010300     GOBACK.                                                              
