000100******************************************************************        
000200* RADREQ - CALCULATION REQUEST RECORD                                     
000300* RADIOLOGY CALC BATCH (RADULATOR) - COBOL DEVELOPMENT CENTER             
000400*                                                                         
000500* ONE RECORD PER STUDY.  CONTENTS OF NUM-1 THRU NUM-8 DEPEND ON           
000600* RU-CALC-CODE - SEE THE OPERAND MAP IN RADBATCH PARA 200-EXIT            
000700* COMMENTS FOR WHICH NUM FIELDS EACH CALCULATOR RULE MODULE USES.         
000800* UNUSED NUM FIELDS ARE CARRIED AS ZERO BY THE FEEDER SYSTEM.             
000900*                                                                         
001000* 06/14/89  POK  INITIAL LAYOUT FOR RAD-102 REQUEST FEED                  
001100* 03/02/93  LMN  ADDED ADRENAL AND LIVER NAMED REDEFINES  RAD-131         
001200* 08/05/03  RTK  ADDED 88-LEVELS ON RU-CALC-CODE FOR THE FOURTEEN         
001300*                TRANSLATABLE UNIT CODES, SAME HABIT AS CLCLBCST'S        
001400*                CALC-TYPE-SW  RAD-246                                    
001500******************************************************************        
001600 01  RU-REQUEST-REC.                                                      
001700     05  RU-REQ-ID                  PIC X(06).                            
001800     05  RU-CALC-CODE               PIC X(10).                            
001900         88  RU-IS-ADRENAL-CT       VALUE "ADRENAL-CT".                   
002000         88  RU-IS-ADRENAL-MR       VALUE "ADRENAL-MR".                   
002100         88  RU-IS-PROSTATE         VALUE "PROSTATE".                     
002200         88  RU-IS-ALBI             VALUE "ALBI".                         
002300         88  RU-IS-CHILD-PUGH       VALUE "CHILD-PUGH".                   
002400         88  RU-IS-MELD-NA          VALUE "MELD-NA".                      
002500         88  RU-IS-IPSS             VALUE "IPSS".                         
002600         88  RU-IS-SHIM             VALUE "SHIM".                         
002700         88  RU-IS-RENAL-NEPH       VALUE "RENAL-NEPH".                   
002800         88  RU-IS-MILAN            VALUE "MILAN".                        
002900         88  RU-IS-Y90              VALUE "Y90".                          
003000         88  RU-IS-BOSNIAK          VALUE "BOSNIAK".                      
003100         88  RU-IS-SPLEEN           VALUE "SPLEEN".                       
003200         88  RU-IS-HIP-GRAF         VALUE "HIP-GRAF".                     
003300     05  RU-NUM-1                   PIC S9(05)V9(03).                     
003400     05  RU-NUM-2                   PIC S9(05)V9(03).                     
003500     05  RU-NUM-3                   PIC S9(05)V9(03).                     
003600     05  RU-NUM-4                   PIC S9(05)V9(03).                     
003700     05  RU-NUM-5                   PIC S9(05)V9(03).                     
003800     05  RU-NUM-6                   PIC S9(05)V9(03).                     
003900     05  RU-NUM-7                   PIC S9(05)V9(03).                     
004000     05  RU-NUM-8                   PIC S9(05)V9(03).                     
004100*                                                                         
004200* NAMED VIEW FOR THE ADRENAL LESION CALCULATORS (CT WASHOUT AND           
004300* MRI CHEMICAL SHIFT SHARE THE FIRST THREE OPERAND SLOTS).                
004400 01  RU-ADRENAL-VIEW REDEFINES RU-REQUEST-REC.                            
004500     05  RU-AD-REQ-ID               PIC X(06).                            
004600     05  RU-AD-CALC-CODE            PIC X(10).                            
004700     05  RU-AD-OPERAND-1            PIC S9(05)V9(03).                     
004800     05  RU-AD-OPERAND-2            PIC S9(05)V9(03).                     
004900     05  RU-AD-OPERAND-3            PIC S9(05)V9(03).                     
005000     05  FILLER                     PIC X(40).                            
005100*                                                                         
005200* NAMED VIEW FOR THE LIVER-FUNCTION CALCULATORS (ALBI, CHILD-PUGH         
005300* AND MELD-NA EACH USE UP TO FIVE NUMERIC PARAMETERS).                    
005400 01  RU-LIVER-VIEW REDEFINES RU-REQUEST-REC.                              
005500     05  RU-LV-REQ-ID               PIC X(06).                            
005600     05  RU-LV-CALC-CODE            PIC X(10).                            
005700     05  RU-LV-PARM-1               PIC S9(05)V9(03).                     
005800     05  RU-LV-PARM-2               PIC S9(05)V9(03).                     
005900     05  RU-LV-PARM-3               PIC S9(05)V9(03).                     
006000     05  RU-LV-PARM-4               PIC S9(05)V9(03).                     
006100     05  RU-LV-PARM-5               PIC S9(05)V9(03).                     
006200     05  FILLER                     PIC X(24).                            
