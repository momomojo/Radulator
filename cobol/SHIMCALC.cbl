000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  SHIMCALC.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/16/89.                                                  
000700 DATE-COMPILED. 06/16/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          SEXUAL HEALTH INVENTORY FOR MEN (SHIM).  SUMS THE FIVE         
001300*          QUESTION SCORES AND BANDS THE TOTAL FOR ERECTILE               
001400*          DYSFUNCTION SEVERITY.  CALLED FROM RADBATCH WHEN               
001500*          RU-CALC-CODE = "SHIM".                                         
001600*                                                                         
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*                                                                         
002000*  06/16/89  LMN  INITIAL RELEASE - RAD-111                               
002100*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002200*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002300*  08/05/03  RTK  MILD-MODERATE BAND LITERAL WAS TRUNCATED AND            
002400*                 SH-ADVICE WAS NEVER SET - BOTH FIXED  RAD-241           
002500****************************************************************          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-390.                                                
002900 OBJECT-COMPUTER. IBM-390.                                                
003000 INPUT-OUTPUT SECTION.                                                    
003100*                                                                         
003200 DATA DIVISION.                                                           
003300 WORKING-STORAGE SECTION.                                                 
003400 01  WS-SHIM-WORK.                                                        
003500     05  WS-TOTAL-SCORE             PIC S9(03) COMP.                      
003600*                                                                         
003700 01  WS-BAND-IDX                    PIC S9(02) COMP.                      
003800 01  WS-BAND-LITERALS.                                                    
003900     05  FILLER                     PIC X(14) VALUE 'NO ED'.              
004000     05  FILLER                     PIC X(14) VALUE 'MILD'.               
004100     05  FILLER                     PIC X(14) VALUE 'MILD-MODERATE'.      
004200     05  FILLER                     PIC X(14) VALUE 'MODERATE'.           
004300     05  FILLER                     PIC X(14) VALUE 'SEVERE'.             
004400 01  WS-BAND-TABLE REDEFINES WS-BAND-LITERALS.                            
004500     05  WS-BAND-ENTRY OCCURS 5 TIMES                                     
004600                                     PIC X(14).                           
004700*                                                                         
004800 01  WS-ADVICE-LITERALS.                                                  
004900     05  FILLER                     PIC X(50)                             
005000         VALUE 'NO ERECTILE DYSFUNCTION'.                                 
005100     05  FILLER                     PIC X(50)                             
005200         VALUE 'MILD ERECTILE DYSFUNCTION'.                               
005300     05  FILLER                     PIC X(50)                             
005400         VALUE 'MILD TO MODERATE ERECTILE DYSFUNCTION'.                   
005500     05  FILLER                     PIC X(50)                             
005600         VALUE 'MODERATE ERECTILE DYSFUNCTION'.                           
005700     05  FILLER                     PIC X(50)                             
005800         VALUE 'SEVERE ERECTILE DYSFUNCTION'.                             
005900 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
006000     05  WS-ADVICE-ENTRY OCCURS 5 TIMES                                   
006100                                     PIC X(50).                           
006200*                                                                         
006300 LINKAGE SECTION.                                                         
006400 COPY RADLINK.                                                            
006500*                                                                         
006600 01  RL-SH-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006700     05  FILLER                     PIC X(16).                            
006800     05  SH-Q1-SCORE                PIC S9(05)V9(03) COMP-3.              
006900     05  SH-Q2-SCORE                PIC S9(05)V9(03) COMP-3.              
007000     05  SH-Q3-SCORE                PIC S9(05)V9(03) COMP-3.              
007100     05  SH-Q4-SCORE                PIC S9(05)V9(03) COMP-3.              
007200     05  SH-Q5-SCORE                PIC S9(05)V9(03) COMP-3.              
007300     05  FILLER                     PIC X(15).                            
007400     05  FILLER                     PIC X(81).                            
007500*                                                                         
007600 01  RL-SH-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
007700     05  FILLER                     PIC X(56).                            
007800     05  SH-RESULT-STATUS           PIC X(02).                            
007900     05  SH-VALUE-TOTAL             PIC S9(05)V9(03) COMP-3.              
008000     05  SH-VALUE-2-UNUSED          PIC S9(05)V9(03) COMP-3.              
008100     05  SH-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
008200     05  SH-CATEGORY                PIC X(14).                            
008300     05  SH-ADVICE                  PIC X(50).                            
008400*                                                                         
008500 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008600 000-MAIN-LOGIC.                                                          
008700     MOVE "OK" TO SH-RESULT-STATUS.                                       
008800     MOVE ZERO TO SH-VALUE-TOTAL SH-VALUE-2-UNUSED                        
008900                  SH-VALUE-3-UNUSED.                                      
009000     COMPUTE WS-TOTAL-SCORE =                                             
009100         SH-Q1-SCORE + SH-Q2-SCORE + SH-Q3-SCORE + SH-Q4-SCORE +          
009200         SH-Q5-SCORE.                                                     
009300     MOVE WS-TOTAL-SCORE TO SH-VALUE-TOTAL.                               
009400     IF WS-TOTAL-SCORE NOT LESS THAN 22                                   
009500         MOVE 1 TO WS-BAND-IDX                                            
009600     ELSE                                                                 
009700         IF WS-TOTAL-SCORE NOT LESS THAN 17                               
009800             MOVE 2 TO WS-BAND-IDX                                        
009900         ELSE                                                             
010000             IF WS-TOTAL-SCORE NOT LESS THAN 12                           
010100                 MOVE 3 TO WS-BAND-IDX                                    
010200             ELSE                                                         
010300                 IF WS-TOTAL-SCORE NOT LESS THAN 8                        
010400                     MOVE 4 TO WS-BAND-IDX                                
010500                 ELSE                                                     
010600                     MOVE 5 TO WS-BAND-IDX                                
010700                 END-IF                                                   
010800             END-IF                                                       
010900         END-IF                                                           
011000     END-IF                                                               
011100     MOVE WS-BAND-ENTRY(WS-BAND-IDX) TO SH-CATEGORY.                      
011200     MOVE WS-ADVICE-ENTRY(WS-BAND-IDX) TO SH-ADVICE.                      
011300 000-EXIT.                                                                
011400     GOBACK.                                                              
