000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  RADBATCH.                                                   
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/14/89.                                                  
000700 DATE-COMPILED. 06/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          RADULATOR BATCH DRIVER.  READS ONE CALCULATION REQUEST         
001300*          RECORD PER STUDY, DISPATCHES IT BY RU-CALC-CODE TO THE         
001400*          MATCHING RULE MODULE, WRITES ONE RESULT RECORD FOR             
001500*          EVERY REQUEST READ (STATUS "OK" OR "ER"), AND AT END OF        
001600*          FILE PRINTS A CONTROL-TOTALS REPORT OF RECORDS READ,           
001700*          RECORDS OK AND RECORDS IN ERROR PER CALCULATOR CODE.           
001800*          AN UNRECOGNIZED CALC-CODE IS COUNTED UNDER THE "OTHER"         
001900*          BUCKET AND RETURNED WITH STATUS "ER".                          
002000*                                                                         
002100*          NO RULE MODULE DOES ITS OWN FILE I/O - SEE RADLINK             
002200*          COPYBOOK REMARKS.                                              
002300*                                                                         
002400****************************************************************          
002500* CHANGE LOG                                                              
002600*                                                                         
002700*  06/14/89  POK  INITIAL RELEASE - RAD-102                               
002800*  03/02/93  LMN  WIDENED LINK RECORD TO EIGHT OPERANDS, ADDED            
002900*                 RENAL-NEPH/MILAN/Y90/BOSNIAK/SPLEEN/HIP-GRAF            
003000*                 DISPATCH ENTRIES  RAD-131                               
003100*  01/18/99  JAS  Y2K REVIEW - HEADING DATE IS A 2-DIGIT YEAR             
003200*                 FOR DISPLAY ONLY, NOT COMPARED OR STORED.  NO           
003300*                 CHANGE REQUIRED, LOGGED FOR AUDIT  RAD-201              
003400*  08/05/03  RTK  PARA-NAME/ABEND-REASON/MORE-DATA-SW MOVED TO            
003500*                 77-LEVEL - SHOP USES 77 FOR THIS KIND OF                
003600*                 STANDALONE SCALAR (SEE DALYEDIT/PATSRCH WS-DATE         
003700*                 AND MORE-*-SW) AND THEY HAD BEEN DEMOTED TO A           
003800*                 GROUP-MEMBER 05 IN ERROR  RAD-246                       
003900****************************************************************          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT REQUESTS                                                      
004900     ASSIGN TO UT-S-REQUESTS                                              
005000       ACCESS MODE IS SEQUENTIAL                                          
005100       FILE STATUS IS REQ-FILE-STATUS.                                    
005200                                                                          
005300     SELECT RESULTS                                                       
005400     ASSIGN TO UT-S-RESULTS                                               
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS RES-FILE-STATUS.                                    
005700                                                                          
005800     SELECT RPT                                                           
005900     ASSIGN TO UT-S-RPT                                                   
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS RPT-FILE-STATUS.                                    
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  REQUESTS                                                             
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 80 CHARACTERS                                        
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS RU-REQUEST-REC-DATA.                                  
007100 01  RU-REQUEST-REC-DATA            PIC X(80).                            
007200                                                                          
007300 FD  RESULTS                                                              
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 132 CHARACTERS                                       
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     DATA RECORD IS RU-RESULT-REC-DATA.                                   
007900 01  RU-RESULT-REC-DATA             PIC X(132).                           
008000                                                                          
008100 FD  RPT                                                                  
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     RECORD CONTAINS 132 CHARACTERS                                       
008500     BLOCK CONTAINS 0 RECORDS                                             
008600     DATA RECORD IS RPT-REC.                                              
008700 01  RPT-REC                        PIC X(132).                           
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000 01  FILE-STATUS-CODES.                                                   
009100     05  REQ-FILE-STATUS            PIC X(02).                            
009200         88  REQ-STATUS-OK          VALUE "00".                           
009300     05  RES-FILE-STATUS            PIC X(02).                            
009400         88  RES-STATUS-OK          VALUE "00".                           
009500     05  RPT-FILE-STATUS            PIC X(02).                            
009600         88  RPT-STATUS-OK          VALUE "00".                           
009700                                                                          
009800 COPY RADREQ.                                                             
009900*                                                                         
010000 COPY RADRES.                                                             
010100*                                                                         
010200 COPY RADLINK.                                                            
010300*                                                                         
010400 01  WS-DATE                        PIC 9(06).                            
010500 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.                                 
010600     05  WS-DATE-YY                 PIC 9(02).                            
010700     05  WS-DATE-MM                 PIC 9(02).                            
010800     05  WS-DATE-DD                 PIC 9(02).                            
010900*                                                                         
011000* PROGRAM TRACE AND ABEND FIELDS - 77-LEVEL PER SHOP CONVENTION           
011100* (SEE PATSRCH/DALYEDIT 77-LEVEL WS-DATE/SWITCH USAGE)  RAD-246           
011200 77  PARA-NAME                      PIC X(20) VALUE SPACES.               
011300 77  ABEND-REASON                   PIC X(40) VALUE SPACES.               
011400*                                                                         
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
011600     05  RECORDS-READ               PIC 9(07) COMP.                       
011700     05  RECORDS-WRITTEN            PIC 9(07) COMP.                       
011800     05  WS-GRAND-READ              PIC 9(07) COMP.                       
011900     05  WS-GRAND-OK                PIC 9(07) COMP.                       
012000     05  WS-GRAND-ERR               PIC 9(07) COMP.                       
012100     05  WS-TBL-IDX                 PIC S9(02) COMP.                      
012200     05  WS-PAGE-NBR                PIC S9(04) COMP VALUE +1.             
012300*                                                                         
012400* END-OF-FILE SWITCH - 77-LEVEL STANDALONE, SAME HABIT AS THE             
012500* MORE-PATSORT-SW/MORE-EQUIPMENT-SW FAMILY  RAD-246                       
012600 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".                  
012700     88  NO-MORE-DATA               VALUE "N".                            
012800*                                                                         
012900*                                                                         
013000* CALC-CODE LOOKUP TABLE - ONE ENTRY PER TRANSLATABLE UNIT PLUS           
013100* A TRAILING "OTHER" BUCKET FOR CODES NOT ON THE LIST.  WS-TBL-IDX        
013200* POINTS AT THE MATCHING WS-CONTROL-TOTALS ENTRY BELOW.                   
013300 01  WS-CODE-LITERALS.                                                    
013400     05  FILLER                     PIC X(10) VALUE "ADRENAL-CT".         
013500     05  FILLER                     PIC X(10) VALUE "ADRENAL-MR".         
013600     05  FILLER                     PIC X(10) VALUE "PROSTATE".           
013700     05  FILLER                     PIC X(10) VALUE "ALBI".               
013800     05  FILLER                     PIC X(10) VALUE "CHILD-PUGH".         
013900     05  FILLER                     PIC X(10) VALUE "MELD-NA".            
014000     05  FILLER                     PIC X(10) VALUE "IPSS".               
014100     05  FILLER                     PIC X(10) VALUE "SHIM".               
014200     05  FILLER                     PIC X(10) VALUE "RENAL-NEPH".         
014300     05  FILLER                     PIC X(10) VALUE "MILAN".              
014400     05  FILLER                     PIC X(10) VALUE "Y90".                
014500     05  FILLER                     PIC X(10) VALUE "BOSNIAK".            
014600     05  FILLER                     PIC X(10) VALUE "SPLEEN".             
014700     05  FILLER                     PIC X(10) VALUE "HIP-GRAF".           
014800     05  FILLER                     PIC X(10) VALUE "OTHER".              
014900 01  WS-CODE-TABLE REDEFINES WS-CODE-LITERALS.                            
015000     05  WS-CODE-ENTRY OCCURS 15 TIMES                                    
015100                                     PIC X(10).                           
015200*                                                                         
015300 01  WS-CONTROL-TOTALS.                                                   
015400     05  WS-TOTALS-ENTRY OCCURS 15 TIMES.                                 
015500         10  WS-TOT-READ            PIC 9(07) COMP.                       
015600         10  WS-TOT-OK              PIC 9(07) COMP.                       
015700         10  WS-TOT-ERR             PIC 9(07) COMP.                       
015800*                                                                         
015900 01  WS-RPT-HDR-LINE.                                                     
016000     05  FILLER                     PIC X(01) VALUE SPACE.                
016100     05  HDR-YY                     PIC 9(02).                            
016200     05  FILLER                     PIC X(01) VALUE "/".                  
016300     05  HDR-MM                     PIC 9(02).                            
016400     05  FILLER                     PIC X(01) VALUE "/".                  
016500     05  HDR-DD                     PIC 9(02).                            
016600     05  FILLER                     PIC X(10) VALUE SPACES.               
016700     05  FILLER                     PIC X(40)                             
016800         VALUE "RADULATOR - CONTROL TOTALS REPORT".                       
016900     05  FILLER                     PIC X(10) VALUE SPACES.               
017000     05  FILLER                     PIC X(13)                             
017100         VALUE "PAGE NUMBER:".                                            
017200     05  HDR-PAGE-NBR               PIC ZZ9.                              
017300     05  FILLER                     PIC X(47) VALUE SPACES.               
017400*                                                                         
017500 01  WS-RPT-COL-HDR-LINE.                                                 
017600     05  FILLER                     PIC X(05) VALUE SPACES.               
017700     05  FILLER                     PIC X(12) VALUE "CALC CODE".          
017800     05  FILLER                     PIC X(05) VALUE SPACES.               
017900     05  FILLER                     PIC X(14)                             
018000         VALUE "RECORDS READ".                                            
018100     05  FILLER                     PIC X(05) VALUE SPACES.               
018200     05  FILLER                     PIC X(14) VALUE "RECORDS OK".         
018300     05  FILLER                     PIC X(05) VALUE SPACES.               
018400     05  FILLER                     PIC X(14)                             
018500         VALUE "RECORDS ERROR".                                           
018600     05  FILLER                     PIC X(58) VALUE SPACES.               
018700*                                                                         
018800 01  WS-RPT-BLANK-LINE.                                                   
018900     05  FILLER                     PIC X(132) VALUE SPACES.              
019000*                                                                         
019100 01  WS-DETAIL-LINE.                                                      
019200     05  FILLER                     PIC X(05) VALUE SPACES.               
019300     05  DL-CODE                    PIC X(10).                            
019400     05  FILLER                     PIC X(07) VALUE SPACES.               
019500     05  DL-READ                    PIC ZZZ,ZZ9.                          
019600     05  FILLER                     PIC X(07) VALUE SPACES.               
019700     05  DL-OK                      PIC ZZZ,ZZ9.                          
019800     05  FILLER                     PIC X(07) VALUE SPACES.               
019900     05  DL-ERR                     PIC ZZZ,ZZ9.                          
020000     05  FILLER                     PIC X(75) VALUE SPACES.               
020100*                                                                         
020200 01  WS-GRAND-TOTAL-LINE REDEFINES WS-DETAIL-LINE.                        
020300     05  FILLER                     PIC X(05).                            
020400     05  GT-LABEL                   PIC X(10).                            
020500     05  FILLER                     PIC X(07).                            
020600     05  GT-READ                    PIC ZZZ,ZZ9.                          
020700     05  FILLER                     PIC X(07).                            
020800     05  GT-OK                      PIC ZZZ,ZZ9.                          
020900     05  FILLER                     PIC X(07).                            
021000     05  GT-ERR                     PIC ZZZ,ZZ9.                          
021100     05  FILLER                     PIC X(75).                            
021200*                                                                         
021300 PROCEDURE DIVISION.                                                      
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021600             UNTIL NO-MORE-DATA.                                          
021700     PERFORM 800-PRINT-CONTROL-TOTALS THRU 800-EXIT.                      
021800     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
021900     MOVE +0 TO RETURN-CODE.                                              
022000     GOBACK.                                                              
022100                                                                          
022200 000-HOUSEKEEPING.                                                        
022300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022400     DISPLAY "******** BEGIN JOB RADBATCH ********".                      
022500     ACCEPT WS-DATE FROM DATE.                                            
022600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS                            
022700                WS-CONTROL-TOTALS.                                        
022800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
022900     PERFORM 600-READ-REQUESTS THRU 600-EXIT.                             
023000 000-EXIT.                                                                
023100     EXIT.                                                                
023200*                                                                         
023300 100-MAINLINE.                                                            
023400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023500     PERFORM 200-DISPATCH-REQUEST THRU 200-EXIT.                          
023600     PERFORM 300-BUILD-RESULT-REC THRU 300-EXIT.                          
023700     PERFORM 400-UPDATE-TOTALS THRU 400-EXIT.                             
023800     PERFORM 600-READ-REQUESTS THRU 600-EXIT.                             
023900 100-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200 200-DISPATCH-REQUEST.                                                    
024300     MOVE "200-DISPATCH-REQUEST" TO PARA-NAME.                            
024400     MOVE RU-REQ-ID      TO RL-REQ-ID.                                    
024500     MOVE RU-CALC-CODE   TO RL-CALC-CODE.                                 
024600     MOVE RU-NUM-1       TO RL-NUM-1.                                     
024700     MOVE RU-NUM-2       TO RL-NUM-2.                                     
024800     MOVE RU-NUM-3       TO RL-NUM-3.                                     
024900     MOVE RU-NUM-4       TO RL-NUM-4.                                     
025000     MOVE RU-NUM-5       TO RL-NUM-5.                                     
025100     MOVE RU-NUM-6       TO RL-NUM-6.                                     
025200     MOVE RU-NUM-7       TO RL-NUM-7.                                     
025300     MOVE RU-NUM-8       TO RL-NUM-8.                                     
025400     MOVE SPACES         TO RL-RES-STATUS.                                
025500     MOVE ZERO           TO RL-RES-VALUE-1 RL-RES-VALUE-2                 
025600                             RL-RES-VALUE-3.                              
025700     MOVE SPACES         TO RL-RES-CATEGORY RL-RES-INTERP.                
025800*                                                                         
025900* PER-CALC-CODE OPERAND MAP (RU-NUM-1 THRU RU-NUM-8) - SEE ALSO           
026000* THE REMARKS IN RADREQ.  UNUSED NUM FIELDS ARE IGNORED BY THE            
026100* RULE MODULE THEY ARE PASSED TO.                                         
026200*   ADRENAL-CT  1=UNENHANCED HU  2=PORTAL HU      3=DELAYED HU            
026300*   ADRENAL-MR  1=IN-PHASE SI    2=OUT-PHASE SI                           
026400*   PROSTATE    1=LENGTH CM      2=HEIGHT CM      3=WIDTH CM              
026500*               4=PSA NG/ML                                               
026600*   ALBI        1=UNIT SYS 1/2   2=ALBUMIN        3=BILIRUBIN             
026700*   CHILD-PUGH  1=BILIRUBIN      2=ALBUMIN        3=INR                   
026800*               4=ASCITES CODE   5=ENCEPH CODE                            
026900*   MELD-NA     1=CREATININE     2=BILIRUBIN      3=INR                   
027000*               4=SODIUM         5=DIALYSIS FLAG                          
027100*   IPSS        1-7=Q1-Q7 SCORE  8=QOL SCORE                              
027200*   SHIM        1-5=Q1-Q5 SCORE                                           
027300*   RENAL-NEPH  1=RADIUS CM      2=EXOPHYTIC CODE 3=NEARNESS CODE         
027400*               4=POLAR CODE     5=HILAR FLAG                             
027500*   MILAN       1=TUMOR COUNT    2-4=TUMOR 1-3 SIZE                       
027600*               5=MACROVASC FLAG 6=EXTRAHEPATIC FLAG                      
027700*   Y90         1=MODEL CODE     2=SEGMENT VOLUME 3=TARGET DOSE           
027800*               4=LUNG SHUNT %   5=TUMOR VOLUME   6=TUMOR:NORMAL          
027900*   BOSNIAK     1-5=FIVE BOOLEAN IMAGING FINDING FLAGS                    
028000*   SPLEEN      1=LENGTH CM      2=AGE YEARS      3=SEX CODE              
028100*   HIP-GRAF    1=ALPHA ANGLE    2=BETA ANGLE     3=COVERAGE %            
028200*                                                                         
028300*                                                                         
028400* RU-CALC-CODE CARRIES ITS OWN 88-LEVEL CONDITION NAMES IN RADREQ         
028500* (RU-IS-ADRENAL-CT, RU-IS-MILAN, ETC) FOR ANY EDIT OR TRACE CODE         
028600* THAT NEEDS TO TEST A SINGLE CODE - THE DISPATCH ITSELF STAYS ON         
028700* THE EVALUATE BELOW SINCE ALL FOURTEEN CODES ROUTE TO A CALL.            
028800*                                                                         
028900     EVALUATE RU-CALC-CODE                                                
029000         WHEN "ADRENAL-CT"                                                
029100             CALL "ADRNLCT" USING RL-CALC-LINK-REC                        
029200         WHEN "ADRENAL-MR"                                                
029300             CALL "ADRNLMR" USING RL-CALC-LINK-REC                        
029400         WHEN "PROSTATE"                                                  
029500             CALL "PROSVOL" USING RL-CALC-LINK-REC                        
029600         WHEN "ALBI"                                                      
029700             CALL "ALBISCR" USING RL-CALC-LINK-REC                        
029800         WHEN "CHILD-PUGH"                                                
029900             CALL "CHPUGHSC" USING RL-CALC-LINK-REC                       
030000         WHEN "MELD-NA"                                                   
030100             CALL "MELDNASC" USING RL-CALC-LINK-REC                       
030200         WHEN "IPSS"                                                      
030300             CALL "IPSSCALC" USING RL-CALC-LINK-REC                       
030400         WHEN "SHIM"                                                      
030500             CALL "SHIMCALC" USING RL-CALC-LINK-REC                       
030600         WHEN "RENAL-NEPH"                                                
030700             CALL "RENALNEP" USING RL-CALC-LINK-REC                       
030800         WHEN "MILAN"                                                     
030900             CALL "MILANCRT" USING RL-CALC-LINK-REC                       
031000         WHEN "Y90"                                                       
031100             CALL "Y90DOSIM" USING RL-CALC-LINK-REC                       
031200         WHEN "BOSNIAK"                                                   
031300             CALL "BOSNIAKC" USING RL-CALC-LINK-REC                       
031400         WHEN "SPLEEN"                                                    
031500             CALL "SPLNSIZE" USING RL-CALC-LINK-REC                       
031600         WHEN "HIP-GRAF"                                                  
031700             CALL "HIPGRAFC" USING RL-CALC-LINK-REC                       
031800         WHEN OTHER                                                       
031900             MOVE "ER"                     TO RL-RES-STATUS               
032000             MOVE "N/A"                    TO RL-RES-CATEGORY             
032100             MOVE "UNKNOWN CALCULATOR CODE" TO RL-RES-INTERP              
032200     END-EVALUATE.                                                        
032300 200-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 300-BUILD-RESULT-REC.                                                    
032700     MOVE "300-BUILD-RESULT-REC" TO PARA-NAME.                            
032800     INITIALIZE RU-RESULT-REC.                                            
032900     MOVE RL-REQ-ID          TO RU-RES-ID.                                
033000     MOVE RL-CALC-CODE       TO RU-RES-CODE.                              
033100     MOVE RL-RES-STATUS      TO RU-RES-STATUS.                            
033200     MOVE RL-RES-VALUE-1     TO RU-RES-VALUE-1.                           
033300     MOVE RL-RES-VALUE-2     TO RU-RES-VALUE-2.                           
033400     MOVE RL-RES-VALUE-3     TO RU-RES-VALUE-3.                           
033500     MOVE RL-RES-CATEGORY    TO RU-RES-CATEGORY.                          
033600     MOVE RL-RES-INTERP      TO RU-RES-INTERP.                            
033700     WRITE RU-RESULT-REC-DATA FROM RU-RESULT-REC.                         
033800     ADD +1 TO RECORDS-WRITTEN.                                           
033900 300-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200 400-UPDATE-TOTALS.                                                       
034300     MOVE "400-UPDATE-TOTALS" TO PARA-NAME.                               
034400     PERFORM 410-FIND-CODE-INDEX THRU 410-EXIT                            
034500             VARYING WS-TBL-IDX FROM +1 BY +1                             
034600             UNTIL WS-TBL-IDX > 14                                        
034700                OR WS-CODE-ENTRY(WS-TBL-IDX) = RU-CALC-CODE.              
034800     IF WS-TBL-IDX > 14                                                   
034900         MOVE +15 TO WS-TBL-IDX.                                          
035000     ADD +1 TO WS-TOT-READ(WS-TBL-IDX).                                   
035100     ADD +1 TO WS-GRAND-READ.                                             
035200     IF RU-STATUS-OK                                                      
035300         ADD +1 TO WS-TOT-OK(WS-TBL-IDX)                                  
035400         ADD +1 TO WS-GRAND-OK                                            
035500     ELSE                                                                 
035600         ADD +1 TO WS-TOT-ERR(WS-TBL-IDX)                                 
035700         ADD +1 TO WS-GRAND-ERR                                           
035800     END-IF.                                                              
035900 400-EXIT.                                                                
036000     EXIT.                                                                
036100*                                                                         
036200 410-FIND-CODE-INDEX.                                                     
036300     CONTINUE.                                                            
036400 410-EXIT.                                                                
036500     EXIT.                                                                
036600*                                                                         
036700 600-READ-REQUESTS.                                                       
036800     READ REQUESTS INTO RU-REQUEST-REC                                    
036900         AT END MOVE "N" TO MORE-DATA-SW                                  
037000         GO TO 600-EXIT                                                   
037100     END-READ.                                                            
037200     ADD +1 TO RECORDS-READ.                                              
037300 600-EXIT.                                                                
037400     EXIT.                                                                
037500*                                                                         
037600 700-OPEN-FILES.                                                          
037700     MOVE "700-OPEN-FILES" TO PARA-NAME.                                  
037800     OPEN INPUT REQUESTS.                                                 
037900     OPEN OUTPUT RESULTS, RPT.                                            
038000     IF NOT REQ-STATUS-OK                                                 
038100         MOVE "*** BAD OPEN ON REQUESTS FILE" TO ABEND-REASON             
038200         PERFORM 950-ABEND-RTN THRU 950-EXIT.                             
038300 700-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 750-CLOSE-FILES.                                                         
038700     MOVE "750-CLOSE-FILES" TO PARA-NAME.                                 
038800     CLOSE REQUESTS, RESULTS, RPT.                                        
038900 750-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200 800-PRINT-CONTROL-TOTALS.                                                
039300     MOVE "800-PRINT-CONTROL-TOTALS" TO PARA-NAME.                        
039400     PERFORM 810-WRITE-RPT-HEADINGS THRU 810-EXIT.                        
039500     PERFORM 820-WRITE-DETAIL-LINES THRU 820-EXIT                         
039600             VARYING WS-TBL-IDX FROM +1 BY +1                             
039700             UNTIL WS-TBL-IDX > 15.                                       
039800     PERFORM 860-WRITE-GRAND-TOTAL THRU 860-EXIT.                         
039900 800-EXIT.                                                                
040000     EXIT.                                                                
040100*                                                                         
040200 810-WRITE-RPT-HEADINGS.                                                  
040300     MOVE WS-DATE-YY TO HDR-YY.                                           
040400     MOVE WS-DATE-MM TO HDR-MM.                                           
040500     MOVE WS-DATE-DD TO HDR-DD.                                           
040600     MOVE WS-PAGE-NBR TO HDR-PAGE-NBR.                                    
040700     WRITE RPT-REC FROM WS-RPT-HDR-LINE                                   
040800         AFTER ADVANCING TOP-OF-FORM.                                     
040900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE                                 
041000         AFTER ADVANCING 1.                                               
041100     WRITE RPT-REC FROM WS-RPT-COL-HDR-LINE                               
041200         AFTER ADVANCING 2.                                               
041300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE                                 
041400         AFTER ADVANCING 1.                                               
041500 810-EXIT.                                                                
041600     EXIT.                                                                
041700*                                                                         
041800 820-WRITE-DETAIL-LINES.                                                  
041900     MOVE WS-CODE-ENTRY(WS-TBL-IDX) TO DL-CODE.                           
042000     MOVE WS-TOT-READ(WS-TBL-IDX)   TO DL-READ.                           
042100     MOVE WS-TOT-OK(WS-TBL-IDX)     TO DL-OK.                             
042200     MOVE WS-TOT-ERR(WS-TBL-IDX)    TO DL-ERR.                            
042300     WRITE RPT-REC FROM WS-DETAIL-LINE                                    
042400         AFTER ADVANCING 1.                                               
042500 820-EXIT.                                                                
042600     EXIT.                                                                
042700*                                                                         
042800 860-WRITE-GRAND-TOTAL.                                                   
042900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE                                 
043000         AFTER ADVANCING 1.                                               
043100     MOVE "GRAND TOTAL" TO GT-LABEL.                                      
043200     MOVE WS-GRAND-READ  TO GT-READ.                                      
043300     MOVE WS-GRAND-OK    TO GT-OK.                                        
043400     MOVE WS-GRAND-ERR   TO GT-ERR.                                       
043500     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE                               
043600         AFTER ADVANCING 2.                                               
043700 860-EXIT.                                                                
043800     EXIT.                                                                
043900*                                                                         
044000 900-CLEANUP.                                                             
044100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
044200     PERFORM 750-CLOSE-FILES THRU 750-EXIT.                               
044300     DISPLAY "** RECORDS READ    **" RECORDS-READ.                        
044400     DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.                     
044500     DISPLAY "** RECORDS OK       **" WS-GRAND-OK.                        
044600     DISPLAY "** RECORDS IN ERROR **" WS-GRAND-ERR.                       
044700     DISPLAY "******** NORMAL END OF JOB RADBATCH ********".              
044800 900-EXIT.                                                                
044900     EXIT.                                                                
045000*                                                                         
045100 950-ABEND-RTN.                                                           
045200     DISPLAY "*** ABNORMAL END OF JOB - RADBATCH ***"                     
045300         UPON CONSOLE.                                                    
045400     DISPLAY ABEND-REASON UPON CONSOLE.                                   
045500     DISPLAY "FILE STATUS: " REQ-FILE-STATUS UPON CONSOLE.                
045600     PERFORM 750-CLOSE-FILES THRU 750-EXIT.                               
045700     MOVE +16 TO RETURN-CODE.                                             
045800     GOBACK.                                                              
045900 950-EXIT.                                                                
046000     EXIT.                                                                
