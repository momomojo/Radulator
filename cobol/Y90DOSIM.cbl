000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  Y90DOSIM.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/18/89.                                                  
000700 DATE-COMPILED. 06/18/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          Y-90 RADIOEMBOLIZATION SEGMENTECTOMY DOSIMETRY.                
001300*          SUPPORTS THE MIRD MODEL (SEGMENT-ONLY) AND THE                 
001400*          PARTITION MODEL (REQUIRES TUMOR VOLUME AND TUMOR:NORMAL        
001500*          RATIO).  BOTH MODELS SHARE THE SAME ACTIVITY FORMULA.          
001600*          CALLED FROM RADBATCH WHEN RU-CALC-CODE = "Y90".                
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/18/89  LMN  INITIAL RELEASE - RAD-114                               
002200*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002300*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002400*  08/05/03  RTK  MISSING PERIOD ON LUNG DOSE ROUNDING COMPUTE            
002500*                 WAS FOLDING THE NEXT MOVE INTO IT - FIXED               
002600*                 RAD-244                                                 
002700****************************************************************          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 INPUT-OUTPUT SECTION.                                                    
003300*                                                                         
003400 DATA DIVISION.                                                           
003500 WORKING-STORAGE SECTION.                                                 
003600 01  WS-DOSE-CONSTANTS.                                                   
003700     05  WS-MIRD-CONST              PIC 9(02)V9(02) VALUE 49.67.          
003800*                                                                         
003900 01  WS-DOSE-WORK.                                                        
004000     05  WS-LSF-FRACTION            PIC S9(01)V9(05) COMP-3.              
004100     05  WS-SEGMENT-MASS-KG         PIC S9(05)V9(05) COMP-3.              
004200     05  WS-ONE-MINUS-LSF           PIC S9(01)V9(05) COMP-3.              
004300     05  WS-ACTIVITY-UNROUNDED      PIC S9(05)V9(05) COMP-3.              
004400     05  WS-ACTIVITY-ROUNDED        PIC S9(05)V9(02) COMP-3.              
004500     05  WS-LUNG-DOSE-UNROUNDED     PIC S9(05)V9(05) COMP-3.              
004600     05  WS-LUNG-DOSE-ROUNDED       PIC S9(05)V9(02) COMP-3.              
004700*                                                                         
004800 01  WS-SAFETY-IDX                  PIC S9(02) COMP.                      
004900 01  WS-SAFETY-LITERALS.                                                  
005000     05  FILLER                     PIC X(14) VALUE 'SAFE'.               
005100     05  FILLER                     PIC X(14) VALUE 'UNSAFE'.             
005200 01  WS-SAFETY-TABLE REDEFINES WS-SAFETY-LITERALS.                        
005300     05  WS-SAFETY-ENTRY OCCURS 2 TIMES                                   
005400                                     PIC X(14).                           
005500*                                                                         
005600 01  WS-SAFETY-ADVICE-LITERALS.                                           
005700     05  FILLER                     PIC X(50)                             
005800         VALUE 'LUNG DOSE WITHIN SAFE LIMIT'.                             
005900     05  FILLER                     PIC X(50)                             
006000         VALUE 'LUNG DOSE EXCEEDS 30 GY - REVISE ACTIVITY'.               
006100 01  WS-SAFETY-ADVICE-TABLE REDEFINES WS-SAFETY-ADVICE-LITERALS.          
006200     05  WS-SAFETY-ADVICE-ENTRY OCCURS 2 TIMES                            
006300                                     PIC X(50).                           
006400*                                                                         
006500 LINKAGE SECTION.                                                         
006600 COPY RADLINK.                                                            
006700*                                                                         
006800 01  RL-Y9-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006900     05  FILLER                     PIC X(16).                            
007000     05  Y9-MODEL-CODE              PIC S9(05)V9(03) COMP-3.              
007100     05  Y9-SEGMENT-VOLUME-ML       PIC S9(05)V9(03) COMP-3.              
007200     05  Y9-TARGET-DOSE-GY          PIC S9(05)V9(03) COMP-3.              
007300     05  Y9-LUNG-SHUNT-PCT          PIC S9(05)V9(03) COMP-3.              
007400     05  Y9-TUMOR-VOLUME-ML         PIC S9(05)V9(03) COMP-3.              
007500     05  Y9-TUMOR-NORMAL-RATIO      PIC S9(05)V9(03) COMP-3.              
007600     05  FILLER                     PIC X(10).                            
007700     05  FILLER                     PIC X(81).                            
007800*                                                                         
007900 01  RL-Y9-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
008000     05  FILLER                     PIC X(56).                            
008100     05  Y9-RESULT-STATUS           PIC X(02).                            
008200     05  Y9-VALUE-ACTIVITY          PIC S9(05)V9(03) COMP-3.              
008300     05  Y9-VALUE-LUNG-DOSE         PIC S9(05)V9(03) COMP-3.              
008400     05  Y9-VALUE-TUMOR-DOSE        PIC S9(05)V9(03) COMP-3.              
008500     05  Y9-CATEGORY                PIC X(14).                            
008600     05  Y9-ADVICE                  PIC X(50).                            
008700*                                                                         
008800 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008900 000-MAIN-LOGIC.                                                          
009000     MOVE "OK" TO Y9-RESULT-STATUS.                                       
009100     MOVE ZERO TO Y9-VALUE-ACTIVITY Y9-VALUE-LUNG-DOSE                    
009200                  Y9-VALUE-TUMOR-DOSE.                                    
009300     EVALUATE Y9-MODEL-CODE                                               
009400         WHEN 1                                                           
009500             PERFORM 100-COMPUTE-ACTIVITY THRU 100-EXIT                   
009600         WHEN 2                                                           
009700             IF Y9-TUMOR-VOLUME-ML NOT GREATER THAN 0 OR                  
009800                Y9-TUMOR-NORMAL-RATIO NOT GREATER THAN 0                  
009900                 MOVE "ER" TO Y9-RESULT-STATUS                            
010000                 MOVE "N/A"             TO Y9-CATEGORY                    
010100                 MOVE "PARTITION MODEL REQUIRES TUMOR VOLUME"             
010200                      TO Y9-ADVICE                                        
010300             ELSE                                                         
010400                 PERFORM 100-COMPUTE-ACTIVITY THRU 100-EXIT               
010500                 MOVE Y9-TARGET-DOSE-GY TO Y9-VALUE-TUMOR-DOSE            
010600             END-IF                                                       
010700         WHEN OTHER                                                       
010800             MOVE "ER" TO Y9-RESULT-STATUS                                
010900             MOVE "N/A"                 TO Y9-CATEGORY                    
011000             MOVE "UNKNOWN DOSIMETRY MODEL CODE"                          
011100                  TO Y9-ADVICE                                            
011200     END-EVALUATE                                                         
011300 000-EXIT.                                                                
011400     GOBACK.                                                              
011500*                                                                         
011600 100-COMPUTE-ACTIVITY.                                                    
011700     COMPUTE WS-LSF-FRACTION = Y9-LUNG-SHUNT-PCT / 100.                   
011800     COMPUTE WS-SEGMENT-MASS-KG = Y9-SEGMENT-VOLUME-ML / 1000.            
011900     COMPUTE WS-ONE-MINUS-LSF = 1 - WS-LSF-FRACTION.                      
012000     COMPUTE WS-ACTIVITY-UNROUNDED ROUNDED =                              
012100         (Y9-TARGET-DOSE-GY * WS-SEGMENT-MASS-KG *                        
012200          WS-ONE-MINUS-LSF) / WS-MIRD-CONST.                              
012300     COMPUTE WS-ACTIVITY-ROUNDED ROUNDED = WS-ACTIVITY-UNROUNDED.         
012400     MOVE WS-ACTIVITY-ROUNDED TO Y9-VALUE-ACTIVITY.                       
012500     COMPUTE WS-LUNG-DOSE-UNROUNDED ROUNDED =                             
012600         WS-MIRD-CONST * WS-ACTIVITY-UNROUNDED * WS-LSF-FRACTION.         
012700     COMPUTE WS-LUNG-DOSE-ROUNDED ROUNDED = WS-LUNG-DOSE-UNROUNDED.       
012800     MOVE WS-LUNG-DOSE-ROUNDED TO Y9-VALUE-LUNG-DOSE.                     
012900     IF WS-LUNG-DOSE-UNROUNDED < 30                                       
013000         MOVE 1 TO WS-SAFETY-IDX                                          
013100     ELSE                                                                 
013200         MOVE 2 TO WS-SAFETY-IDX                                          
013300     END-IF                                                               
013400     MOVE WS-SAFETY-ENTRY(WS-SAFETY-IDX) TO Y9-CATEGORY.                  
013500     MOVE WS-SAFETY-ADVICE-ENTRY(WS-SAFETY-IDX) TO Y9-ADVICE.             
013600 100-EXIT.                                                                
013700     EXIT.                                                                
