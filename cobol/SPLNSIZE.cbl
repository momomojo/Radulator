000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  SPLNSIZE.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/19/89.                                                  
000700 DATE-COMPILED. 06/19/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          SPLEEN SIZE ASSESSMENT.  COMPARES CRANIOCAUDAL LENGTH          
001300*          AGAINST AN AGE/SEX-SPECIFIC UPPER LIMIT OF NORMAL AND          
001400*          REPORTS THE EXCESS WHEN ENLARGED.  CALLED FROM RADBATCH        
001500*          WHEN RU-CALC-CODE = "SPLEEN".                                  
001600*                                                                         
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*                                                                         
002000*  06/19/89  LMN  INITIAL RELEASE - RAD-116                               
002100*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002200*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002300*  08/05/03  RTK  SPLENOMEGALY CATEGORY LITERAL WAS TRUNCATED -           
002400*                 FIXED  RAD-243                                          
002500****************************************************************          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-390.                                                
002900 OBJECT-COMPUTER. IBM-390.                                                
003000 INPUT-OUTPUT SECTION.                                                    
003100*                                                                         
003200 DATA DIVISION.                                                           
003300 WORKING-STORAGE SECTION.                                                 
003400 01  WS-SPLEEN-WORK.                                                      
003500     05  WS-ULN-CM                  PIC S9(05)V9(03) COMP-3.              
003600     05  WS-EXCESS-UNROUNDED        PIC S9(05)V9(03) COMP-3.              
003700     05  WS-EXCESS-ROUNDED          PIC S9(05)V9(01) COMP-3.              
003800*                                                                         
003900 01  WS-CATEGORY-IDX                PIC S9(02) COMP.                      
004000 01  WS-CATEGORY-LITERALS.                                                
004100     05  FILLER                     PIC X(14) VALUE 'NORMAL'.             
004200     05  FILLER                     PIC X(14) VALUE 'SPLENOMEGALY'.       
004300 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-LITERALS.                    
004400     05  WS-CATEGORY-ENTRY OCCURS 2 TIMES                                 
004500                                     PIC X(14).                           
004600*                                                                         
004700 LINKAGE SECTION.                                                         
004800 COPY RADLINK.                                                            
004900*                                                                         
005000 01  RL-SP-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
005100     05  FILLER                     PIC X(16).                            
005200     05  SP-LENGTH-CM               PIC S9(05)V9(03) COMP-3.              
005300     05  SP-AGE-YEARS               PIC S9(05)V9(03) COMP-3.              
005400     05  SP-SEX-CODE                PIC S9(05)V9(03) COMP-3.              
005500     05  FILLER                     PIC X(25).                            
005600     05  FILLER                     PIC X(81).                            
005700*                                                                         
005800 01  RL-SP-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
005900     05  FILLER                     PIC X(56).                            
006000     05  SP-RESULT-STATUS           PIC X(02).                            
006100     05  SP-VALUE-ULN               PIC S9(05)V9(03) COMP-3.              
006200     05  SP-VALUE-EXCESS            PIC S9(05)V9(03) COMP-3.              
006300     05  SP-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
006400     05  SP-CATEGORY                PIC X(14).                            
006500     05  SP-ADVICE                  PIC X(50).                            
006600*                                                                         
006700 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
006800 000-MAIN-LOGIC.                                                          
006900     MOVE "OK" TO SP-RESULT-STATUS.                                       
007000     MOVE ZERO TO SP-VALUE-ULN SP-VALUE-EXCESS                            
007100                  SP-VALUE-3-UNUSED.                                      
007200     PERFORM 100-DETERMINE-ULN THRU 100-EXIT.                             
007300     MOVE WS-ULN-CM TO SP-VALUE-ULN.                                      
007400     IF SP-LENGTH-CM NOT GREATER THAN WS-ULN-CM                           
007500         MOVE 1 TO WS-CATEGORY-IDX                                        
007600         MOVE ZERO TO SP-VALUE-EXCESS                                     
007700         MOVE "SPLEEN LENGTH WITHIN NORMAL LIMITS" TO SP-ADVICE           
007800     ELSE                                                                 
007900         MOVE 2 TO WS-CATEGORY-IDX                                        
008000         COMPUTE WS-EXCESS-UNROUNDED = SP-LENGTH-CM - WS-ULN-CM           
008100         COMPUTE WS-EXCESS-ROUNDED ROUNDED = WS-EXCESS-UNROUNDED          
008200         MOVE WS-EXCESS-ROUNDED TO SP-VALUE-EXCESS                        
008300         MOVE "SPLENOMEGALY - LENGTH EXCEEDS AGE/SEX NORM"                
008400              TO SP-ADVICE                                                
008500     END-IF                                                               
008600     MOVE WS-CATEGORY-ENTRY(WS-CATEGORY-IDX) TO SP-CATEGORY.              
008700 000-EXIT.                                                                
008800     GOBACK.                                                              
008900*                                                                         
009000 100-DETERMINE-ULN.                                                       
009100     IF SP-SEX-CODE = 1                                                   
009200         IF SP-AGE-YEARS < 40                                             
009300             MOVE 13.0 TO WS-ULN-CM                                       
009400         ELSE                                                             
009500             MOVE 12.5 TO WS-ULN-CM                                       
009600         END-IF                                                           
009700     ELSE                                                                 
009800         IF SP-AGE-YEARS < 40                                             
009900             MOVE 12.0 TO WS-ULN-CM                                       
010000         ELSE                                                             
010100             MOVE 11.5 TO WS-ULN-CM                                       
010200         END-IF                                                           
010300     END-IF                                                               
010400 100-EXIT.                                                                
010500     EXIT.                                                                
