000100******************************************************************        
000200* RADRES - CALCULATION RESULT RECORD                                      
000300* RADIOLOGY CALC BATCH (RADULATOR) - COBOL DEVELOPMENT CENTER             
000400*                                                                         
000500* ONE RECORD WRITTEN FOR EVERY REQUEST RECORD READ, REGARDLESS OF         
000600* WHETHER THE RULE MODULE RETURNED "OK" OR "ER".  VALUE FIELDS            
000700* CARRY THE DECIMAL POINT AS AN ACTUAL EDIT CHARACTER SO THE FILE         
000800* CAN BE EYEBALLED ON SYSOUT WITHOUT A CRACK-OPEN UTILITY.                
000900*                                                                         
001000* 06/14/89  POK  INITIAL LAYOUT FOR RAD-102 RESULT FEED                   
001100* 09/09/94  RTK  WIDENED INTERPRETATION TEXT TO 50 BYTES  RAD-149         
001200******************************************************************        
001300 01  RU-RESULT-REC.                                                       
001400     05  RU-RES-ID                  PIC X(06).                            
001500     05  RU-RES-CODE                PIC X(10).                            
001600     05  RU-RES-STATUS              PIC X(02).                            
001700         88  RU-STATUS-OK           VALUE "OK".                           
001800         88  RU-STATUS-ERROR        VALUE "ER".                           
001900     05  RU-RES-VALUE-1             PIC S9(05).9(03)                      
002000                                     SIGN IS LEADING SEPARATE.            
002100     05  RU-RES-VALUE-2             PIC S9(05).9(03)                      
002200                                     SIGN IS LEADING SEPARATE.            
002300     05  RU-RES-VALUE-3             PIC S9(05).9(03)                      
002400                                     SIGN IS LEADING SEPARATE.            
002500     05  RU-RES-CATEGORY            PIC X(14).                            
002600     05  RU-RES-INTERP              PIC X(50).                            
002700     05  FILLER                     PIC X(20).                            
