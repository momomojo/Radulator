000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  PROSVOL.                                                    
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/14/89.                                                  
000700 DATE-COMPILED. 06/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          PROSTATE VOLUME AND PSA DENSITY RULE MODULE.  VOLUME           
001300*          BY THE ELLIPSOID FORMULA FROM THREE TRANSRECTAL                
001400*          DIMENSIONS, THEN PSA DENSITY FROM THE SUPPLIED PSA.            
001500*          CALLED FROM RADBATCH WHEN RU-CALC-CODE = "PROSTATE".           
001600*                                                                         
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*                                                                         
002000*  06/14/89  POK  INITIAL RELEASE - RAD-106                               
002100*  11/02/91  LMN  PSA DENSITY THRESHOLD SET TO 0.15 PER UROLOGY           
002200*                 DEPT STANDING ORDER  RAD-119                            
002300*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002400*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002500****************************************************************          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-390.                                                
002900 OBJECT-COMPUTER. IBM-390.                                                
003000 INPUT-OUTPUT SECTION.                                                    
003100*                                                                         
003200 DATA DIVISION.                                                           
003300 WORKING-STORAGE SECTION.                                                 
003400 01  WS-VOLUME-WORK.                                                      
003500     05  WS-VOLUME-UNROUNDED        PIC S9(05)V9(05) COMP-3.              
003600     05  WS-VOLUME-ROUNDED          PIC S9(05)V9(02) COMP-3.              
003700     05  WS-DENSITY-UNROUNDED       PIC S9(03)V9(05) COMP-3.              
003800     05  WS-DENSITY-ROUNDED         PIC S9(03)V9(03) COMP-3.              
003900*                                                                         
004000 01  WS-VERDICT-IDX                 PIC S9(02) COMP.                      
004100 01  WS-VERDICT-LITERALS.                                                 
004200     05  FILLER                     PIC X(14) VALUE 'NORMAL'.             
004300     05  FILLER                     PIC X(14) VALUE 'ELEVATED'.           
004400 01  WS-VERDICT-TABLE REDEFINES WS-VERDICT-LITERALS.                      
004500     05  WS-VERDICT-ENTRY OCCURS 2 TIMES                                  
004600                                     PIC X(14).                           
004700*                                                                         
004800 LINKAGE SECTION.                                                         
004900 COPY RADLINK.                                                            
005000*                                                                         
005100 01  RL-PV-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
005200     05  FILLER                     PIC X(16).                            
005300     05  PV-LENGTH-CM               PIC S9(05)V9(03) COMP-3.              
005400     05  PV-HEIGHT-CM               PIC S9(05)V9(03) COMP-3.              
005500     05  PV-WIDTH-CM                PIC S9(05)V9(03) COMP-3.              
005600     05  PV-PSA-NGML                PIC S9(05)V9(03) COMP-3.              
005700     05  FILLER                     PIC X(20).                            
005800     05  FILLER                     PIC X(81).                            
005900*                                                                         
006000 01  RL-PV-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006100     05  FILLER                     PIC X(56).                            
006200     05  PV-RESULT-STATUS           PIC X(02).                            
006300     05  PV-VALUE-VOLUME            PIC S9(05)V9(03) COMP-3.              
006400     05  PV-VALUE-DENSITY           PIC S9(05)V9(03) COMP-3.              
006500     05  PV-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
006600     05  PV-VERDICT                 PIC X(14).                            
006700     05  PV-ADVICE                  PIC X(50).                            
006800*                                                                         
006900 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007000 000-MAIN-LOGIC.                                                          
007100     PERFORM 100-COMPUTE-VOLUME THRU 100-EXIT.                            
007200     IF PV-RESULT-STATUS = "ER"                                           
007300         GO TO 000-EXIT                                                   
007400     END-IF                                                               
007500     PERFORM 200-COMPUTE-DENSITY THRU 200-EXIT.                           
007600 000-EXIT.                                                                
007700     GOBACK.                                                              
007800*                                                                         
007900 100-COMPUTE-VOLUME.                                                      
008000     MOVE "OK" TO PV-RESULT-STATUS.                                       
008100     MOVE ZERO TO PV-VALUE-VOLUME PV-VALUE-DENSITY                        
008200                  PV-VALUE-3-UNUSED.                                      
008300     COMPUTE WS-VOLUME-UNROUNDED ROUNDED =                                
008400         PV-LENGTH-CM * PV-HEIGHT-CM * PV-WIDTH-CM * 0.52.                
008500     IF WS-VOLUME-UNROUNDED = 0                                           
008600         MOVE "ER" TO PV-RESULT-STATUS                                    
008700         MOVE "N/A"                 TO PV-VERDICT                         
008800         MOVE "ZERO VOLUME - CHECK TRANSRECTAL DIMENSIONS"                
008900                                     TO PV-ADVICE                         
009000     ELSE                                                                 
009100         COMPUTE WS-VOLUME-ROUNDED ROUNDED = WS-VOLUME-UNROUNDED          
009200         MOVE WS-VOLUME-ROUNDED TO PV-VALUE-VOLUME                        
009300     END-IF                                                               
009400 100-EXIT.                                                                
009500     EXIT.                                                                
009600*                                                                         
009700 200-COMPUTE-DENSITY.                                                     
009800     COMPUTE WS-DENSITY-UNROUNDED ROUNDED =                               
009900         PV-PSA-NGML / WS-VOLUME-UNROUNDED.                               
010000     COMPUTE WS-DENSITY-ROUNDED ROUNDED = WS-DENSITY-UNROUNDED.           
010100     MOVE WS-DENSITY-ROUNDED TO PV-VALUE-DENSITY.                         
010200     IF WS-DENSITY-UNROUNDED < 0.15                                       
010300         MOVE 1 TO WS-VERDICT-IDX                                         
010400         MOVE "NORMAL PSA DENSITY"   TO PV-ADVICE                         
010500     ELSE                                                                 
010600         MOVE 2 TO WS-VERDICT-IDX                                         
010700         MOVE "ELEVATED PSA DENSITY - CONSIDER BIOPSY"                    
010800                                     TO PV-ADVICE                         
010900     END-IF                                                               
011000     MOVE WS-VERDICT-ENTRY(WS-VERDICT-IDX) TO PV-VERDICT.                 
011100 200-EXIT.                                                                
011200     EXIT.                                                                
