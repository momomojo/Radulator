000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  ADRNLMR.                                                    
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/14/89.                                                  
000700 DATE-COMPILED. 06/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          ADRENAL MRI CHEMICAL SHIFT RULE MODULE.  GIVEN THE             
001300*          IN-PHASE AND OUT-OF-PHASE SIGNAL INTENSITY READINGS            
001400*          RETURNS THE SIGNAL INTENSITY INDEX, THE CHEMICAL               
001500*          SHIFT RATIO AND A LIPID-RICH ADENOMA VERDICT.  CALLED          
001600*          FROM RADBATCH WHEN RU-CALC-CODE = "ADRENAL-MR".                
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/14/89  POK  INITIAL RELEASE - RAD-105                               
002200*  03/02/93  LMN  SII CUTOFF RAISED TO 16.5 PER RADIOLOGY DEPT            
002300*                 REVIEW (WAS 15.0)  RAD-133                              
002400*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002500*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002600****************************************************************          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 INPUT-OUTPUT SECTION.                                                    
003200*                                                                         
003300 DATA DIVISION.                                                           
003400 WORKING-STORAGE SECTION.                                                 
003500 01  WS-SHIFT-WORK.                                                       
003600     05  WS-IN-MINUS-OUT            PIC S9(05)V9(03) COMP-3.              
003700     05  WS-SII-UNROUNDED           PIC S9(03)V9(05) COMP-3.              
003800     05  WS-CSR-UNROUNDED           PIC S9(03)V9(05) COMP-3.              
003900     05  WS-SII-ROUNDED             PIC S9(03)V9(02) COMP-3.              
004000     05  WS-CSR-ROUNDED             PIC S9(03)V9(03) COMP-3.              
004100*                                                                         
004200 01  WS-VERDICT-IDX                 PIC S9(02) COMP.                      
004300 01  WS-VERDICT-LITERALS.                                                 
004400     05  FILLER                     PIC X(14) VALUE 'ADENOMA'.            
004500     05  FILLER                     PIC X(14) VALUE 'NOT ADENOMA'.        
004600 01  WS-VERDICT-TABLE REDEFINES WS-VERDICT-LITERALS.                      
004700     05  WS-VERDICT-ENTRY OCCURS 2 TIMES                                  
004800                                     PIC X(14).                           
004900*                                                                         
005000 LINKAGE SECTION.                                                         
005100 COPY RADLINK.                                                            
005200*                                                                         
005300 01  RL-AM-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
005400     05  FILLER                     PIC X(16).                            
005500     05  AM-SI-IN-PHASE             PIC S9(05)V9(03) COMP-3.              
005600     05  AM-SI-OUT-PHASE            PIC S9(05)V9(03) COMP-3.              
005700     05  FILLER                     PIC X(30).                            
005800     05  FILLER                     PIC X(81).                            
005900*                                                                         
006000 01  RL-AM-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006100     05  FILLER                     PIC X(56).                            
006200     05  AM-RESULT-STATUS           PIC X(02).                            
006300     05  AM-VALUE-SII               PIC S9(05)V9(03) COMP-3.              
006400     05  AM-VALUE-CSR               PIC S9(05)V9(03) COMP-3.              
006500     05  AM-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
006600     05  AM-VERDICT                 PIC X(14).                            
006700     05  AM-ADVICE                  PIC X(50).                            
006800*                                                                         
006900 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007000 000-MAIN-LOGIC.                                                          
007100     PERFORM 100-VALIDATE-INPUT THRU 100-EXIT.                            
007200     IF AM-RESULT-STATUS = "ER"                                           
007300         GO TO 000-EXIT                                                   
007400     END-IF                                                               
007500     PERFORM 200-COMPUTE-SHIFT THRU 200-EXIT.                             
007600 000-EXIT.                                                                
007700     GOBACK.                                                              
007800*                                                                         
007900 100-VALIDATE-INPUT.                                                      
008000     MOVE "OK" TO AM-RESULT-STATUS.                                       
008100     MOVE ZERO TO AM-VALUE-SII AM-VALUE-CSR AM-VALUE-3-UNUSED.            
008200     IF AM-SI-IN-PHASE = 0 OR AM-SI-OUT-PHASE = 0                         
008300         MOVE "ER" TO AM-RESULT-STATUS                                    
008400         MOVE "N/A"                 TO AM-VERDICT                         
008500         MOVE "ZERO DIVISOR - CHECK IN/OUT PHASE SI READINGS"             
008600                                     TO AM-ADVICE                         
008700     END-IF                                                               
008800 100-EXIT.                                                                
008900     EXIT.                                                                
009000*                                                                         
009100 200-COMPUTE-SHIFT.                                                       
009200     COMPUTE WS-IN-MINUS-OUT = AM-SI-IN-PHASE - AM-SI-OUT-PHASE.          
009300     COMPUTE WS-SII-UNROUNDED ROUNDED =                                   
009400         (WS-IN-MINUS-OUT / AM-SI-IN-PHASE) * 100.                        
009500     COMPUTE WS-CSR-UNROUNDED ROUNDED =                                   
009600         AM-SI-IN-PHASE / AM-SI-OUT-PHASE.                                
009700     COMPUTE WS-SII-ROUNDED ROUNDED = WS-SII-UNROUNDED.                   
009800     COMPUTE WS-CSR-ROUNDED ROUNDED = WS-CSR-UNROUNDED.                   
009900     MOVE WS-SII-ROUNDED TO AM-VALUE-SII.                                 
010000     MOVE WS-CSR-ROUNDED TO AM-VALUE-CSR.                                 
010100     IF WS-SII-UNROUNDED > 16.5                                           
010200         MOVE 1 TO WS-VERDICT-IDX                                         
010300         MOVE "LIPID-RICH ADENOMA ON CHEMICAL SHIFT"                      
010400                                     TO AM-ADVICE                         
010500     ELSE                                                                 
010600         MOVE 2 TO WS-VERDICT-IDX                                         
010700         MOVE "NOT ADENOMA - NO SIGNAL DROPOUT"                           
010800                                     TO AM-ADVICE                         
010900     END-IF                                                               
011000     MOVE WS-VERDICT-ENTRY(WS-VERDICT-IDX) TO AM-VERDICT.                 
011100 200-EXIT.                                                                
011200     EXIT.                                                                
