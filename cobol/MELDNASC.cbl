000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  MELDNASC.                                                   
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/16/89.                                                  
000700 DATE-COMPILED. 06/16/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          MELD-SODIUM LIVER DISEASE SEVERITY SCORE.  CLAMPS              
001300*          CREATININE, BILIRUBIN AND INR TO FLOOR VALUES, APPLIES         
001400*          THE DIALYSIS OVERRIDE, COMPUTES THE RAW MELD SCORE FROM        
001500*          THREE NATURAL LOGS (CALLING LNCALC FOR EACH), THEN             
001600*          APPLIES THE SODIUM CORRECTION WHEN MELD EXCEEDS 11.            
001700*          CALLED FROM RADBATCH WHEN RU-CALC-CODE = "MELD-NA".            
001800*                                                                         
001900****************************************************************          
002000* CHANGE LOG                                                              
002100*                                                                         
002200*  06/16/89  POK  INITIAL RELEASE - RAD-109                               
002300*  09/09/94  RTK  ADDED LNCALC CALLS IN PLACE OF THE OLD TABLE            
002400*                 LOOKUP APPROXIMATION FOR LOG - PRECISION                
002500*                 COMPLAINTS ON HIGH INR CASES  RAD-150                   
002600*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002700*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002800****************************************************************          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-390.                                                
003200 OBJECT-COMPUTER. IBM-390.                                                
003300 INPUT-OUTPUT SECTION.                                                    
003400*                                                                         
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700 01  WS-ADJUSTED-FIELDS.                                                  
003800     05  WS-ADJ-CREATININE          PIC S9(05)V9(03) COMP-3.              
003900     05  WS-ADJ-BILIRUBIN           PIC S9(05)V9(03) COMP-3.              
004000     05  WS-ADJ-INR                 PIC S9(05)V9(03) COMP-3.              
004100     05  WS-ADJ-SODIUM              PIC S9(05)V9(03) COMP-3.              
004200*                                                                         
004300 01  WS-LOG-FIELDS.                                                       
004400     05  WS-LN-CREATININE           PIC S9(03)V9(05) COMP-3.              
004500     05  WS-LN-BILIRUBIN            PIC S9(03)V9(05) COMP-3.              
004600     05  WS-LN-INR                  PIC S9(03)V9(05) COMP-3.              
004700*                                                                         
004800 01  WS-MELD-FIELDS.                                                      
004900     05  WS-MELD-RAW                PIC S9(05)V9(05) COMP-3.              
005000     05  WS-MELD-ROUNDED            PIC S9(03) COMP.                      
005100     05  WS-MELD-CLAMPED            PIC S9(03) COMP.                      
005200     05  WS-137-MINUS-NA            PIC S9(05)V9(03) COMP-3.              
005300     05  WS-CORRECTION              PIC S9(05)V9(05) COMP-3.              
005400     05  WS-MELD-NA-RAW             PIC S9(05)V9(05) COMP-3.              
005500     05  WS-MELD-NA-ROUNDED         PIC S9(03) COMP.                      
005600     05  WS-MELD-NA-CLAMPED         PIC S9(03) COMP.                      
005700*                                                                         
005800 01  WS-BAND-IDX                    PIC S9(02) COMP.                      
005900 01  WS-BAND-LITERALS.                                                    
006000     05  FILLER                     PIC X(14) VALUE 'LOW'.                
006100     05  FILLER                     PIC X(14) VALUE 'MODERATE'.           
006200     05  FILLER                     PIC X(14) VALUE 'HIGH'.               
006300     05  FILLER                     PIC X(14) VALUE 'VERY HIGH'.          
006400     05  FILLER                     PIC X(14) VALUE 'CRITICAL'.           
006500 01  WS-BAND-TABLE REDEFINES WS-BAND-LITERALS.                            
006600     05  WS-BAND-ENTRY OCCURS 5 TIMES                                     
006700                                     PIC X(14).                           
006800*                                                                         
006900 01  WS-ADVICE-LITERALS.                                                  
007000     05  FILLER                     PIC X(50)                             
007100         VALUE '3-MONTH MORTALITY APPROX 1.9 PERCENT'.                    
007200     05  FILLER                     PIC X(50)                             
007300         VALUE '3-MONTH MORTALITY APPROX 6.0 PERCENT'.                    
007400     05  FILLER                     PIC X(50)                             
007500         VALUE '3-MONTH MORTALITY APPROX 19.6 PERCENT'.                   
007600     05  FILLER                     PIC X(50)                             
007700         VALUE '3-MONTH MORTALITY APPROX 52.6 PERCENT'.                   
007800     05  FILLER                     PIC X(50)                             
007900         VALUE '3-MONTH MORTALITY GREATER THAN 70 PERCENT'.               
008000 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
008100     05  WS-ADVICE-ENTRY OCCURS 5 TIMES                                   
008200                                     PIC X(50).                           
008300*                                                                         
008400 LINKAGE SECTION.                                                         
008500 COPY RADLINK.                                                            
008600*                                                                         
008700 01  RL-MN-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
008800     05  FILLER                     PIC X(16).                            
008900     05  MN-CREATININE              PIC S9(05)V9(03) COMP-3.              
009000     05  MN-BILIRUBIN               PIC S9(05)V9(03) COMP-3.              
009100     05  MN-INR                     PIC S9(05)V9(03) COMP-3.              
009200     05  MN-SODIUM                  PIC S9(05)V9(03) COMP-3.              
009300     05  MN-DIALYSIS-FLAG           PIC S9(05)V9(03) COMP-3.              
009400     05  FILLER                     PIC X(15).                            
009500     05  FILLER                     PIC X(81).                            
009600*                                                                         
009700 01  RL-MN-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
009800     05  FILLER                     PIC X(56).                            
009900     05  MN-RESULT-STATUS           PIC X(02).                            
010000     05  MN-VALUE-MELD              PIC S9(05)V9(03) COMP-3.              
010100     05  MN-VALUE-MELD-NA           PIC S9(05)V9(03) COMP-3.              
010200     05  MN-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
010300     05  MN-CATEGORY                PIC X(14).                            
010400     05  MN-ADVICE                  PIC X(50).                            
010500*                                                                         
010600 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
010700 000-MAIN-LOGIC.                                                          
010800     MOVE "OK" TO MN-RESULT-STATUS.                                       
010900     MOVE ZERO TO MN-VALUE-MELD MN-VALUE-MELD-NA                          
011000                  MN-VALUE-3-UNUSED.                                      
011100     PERFORM 100-CLAMP-INPUTS THRU 100-EXIT.                              
011200     PERFORM 200-COMPUTE-MELD-RAW THRU 200-EXIT.                          
011300     PERFORM 300-APPLY-SODIUM THRU 300-EXIT.                              
011400     PERFORM 400-DETERMINE-BAND THRU 400-EXIT.                            
011500 000-EXIT.                                                                
011600     GOBACK.                                                              
011700*                                                                         
011800 100-CLAMP-INPUTS.                                                        
011900     MOVE MN-CREATININE TO WS-ADJ-CREATININE.                             
012000     IF WS-ADJ-CREATININE < 1.0                                           
012100         MOVE 1.0 TO WS-ADJ-CREATININE                                    
012200     END-IF                                                               
012300     IF MN-DIALYSIS-FLAG = 1                                              
012400         MOVE 4.0 TO WS-ADJ-CREATININE                                    
012500     END-IF                                                               
012600     IF WS-ADJ-CREATININE > 4.0                                           
012700         MOVE 4.0 TO WS-ADJ-CREATININE                                    
012800     END-IF                                                               
012900     MOVE MN-BILIRUBIN TO WS-ADJ-BILIRUBIN.                               
013000     IF WS-ADJ-BILIRUBIN < 1.0                                            
013100         MOVE 1.0 TO WS-ADJ-BILIRUBIN                                     
013200     END-IF                                                               
013300     MOVE MN-INR TO WS-ADJ-INR.                                           
013400     IF WS-ADJ-INR < 1.0                                                  
013500         MOVE 1.0 TO WS-ADJ-INR                                           
013600     END-IF                                                               
013700 100-EXIT.                                                                
013800     EXIT.                                                                
013900*                                                                         
014000 200-COMPUTE-MELD-RAW.                                                    
014100     CALL 'LNCALC' USING WS-ADJ-CREATININE, WS-LN-CREATININE.             
014200     CALL 'LNCALC' USING WS-ADJ-BILIRUBIN, WS-LN-BILIRUBIN.               
014300     CALL 'LNCALC' USING WS-ADJ-INR, WS-LN-INR.                           
014400     COMPUTE WS-MELD-RAW ROUNDED =                                        
014500         ((0.957 * WS-LN-CREATININE) +                                    
014600          (0.378 * WS-LN-BILIRUBIN)  +                                    
014700          (1.12  * WS-LN-INR)        +                                    
014800          0.643) * 10.                                                    
014900     COMPUTE WS-MELD-ROUNDED ROUNDED = WS-MELD-RAW.                       
015000     MOVE WS-MELD-ROUNDED TO WS-MELD-CLAMPED.                             
015100     IF WS-MELD-CLAMPED < 6                                               
015200         MOVE 6 TO WS-MELD-CLAMPED                                        
015300     END-IF                                                               
015400     IF WS-MELD-CLAMPED > 40                                              
015500         MOVE 40 TO WS-MELD-CLAMPED                                       
015600     END-IF                                                               
015700     MOVE WS-MELD-CLAMPED TO MN-VALUE-MELD.                               
015800 200-EXIT.                                                                
015900     EXIT.                                                                
016000*                                                                         
016100 300-APPLY-SODIUM.                                                        
016200     IF WS-MELD-CLAMPED > 11                                              
016300         MOVE MN-SODIUM TO WS-ADJ-SODIUM                                  
016400         IF WS-ADJ-SODIUM < 125                                           
016500             MOVE 125 TO WS-ADJ-SODIUM                                    
016600         END-IF                                                           
016700         IF WS-ADJ-SODIUM > 137                                           
016800             MOVE 137 TO WS-ADJ-SODIUM                                    
016900         END-IF                                                           
017000         COMPUTE WS-137-MINUS-NA = 137 - WS-ADJ-SODIUM                    
017100         COMPUTE WS-CORRECTION ROUNDED =                                  
017200             (1.32 * WS-137-MINUS-NA) -                                   
017300             (0.033 * WS-MELD-CLAMPED * WS-137-MINUS-NA)                  
017400         COMPUTE WS-MELD-NA-RAW ROUNDED =                                 
017500             WS-MELD-CLAMPED + WS-CORRECTION                              
017600         COMPUTE WS-MELD-NA-ROUNDED ROUNDED = WS-MELD-NA-RAW              
017700         MOVE WS-MELD-NA-ROUNDED TO WS-MELD-NA-CLAMPED                    
017800         IF WS-MELD-NA-CLAMPED < 6                                        
017900             MOVE 6 TO WS-MELD-NA-CLAMPED                                 
018000         END-IF                                                           
018100         IF WS-MELD-NA-CLAMPED > 40                                       
018200             MOVE 40 TO WS-MELD-NA-CLAMPED                                
018300         END-IF                                                           
018400     ELSE                                                                 
018500         MOVE WS-MELD-CLAMPED TO WS-MELD-NA-CLAMPED                       
018600     END-IF                                                               
018700     MOVE WS-MELD-NA-CLAMPED TO MN-VALUE-MELD-NA.                         
018800 300-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100 400-DETERMINE-BAND.                                                      
019200     IF WS-MELD-NA-CLAMPED NOT GREATER THAN 9                             
019300         MOVE 1 TO WS-BAND-IDX                                            
019400     ELSE                                                                 
019500         IF WS-MELD-NA-CLAMPED NOT GREATER THAN 19                        
019600             MOVE 2 TO WS-BAND-IDX                                        
019700         ELSE                                                             
019800             IF WS-MELD-NA-CLAMPED NOT GREATER THAN 29                    
019900                 MOVE 3 TO WS-BAND-IDX                                    
020000             ELSE                                                         
020100                 IF WS-MELD-NA-CLAMPED NOT GREATER THAN 39                
020200                     MOVE 4 TO WS-BAND-IDX                                
020300                 ELSE                                                     
020400                     MOVE 5 TO WS-BAND-IDX                                
020500                 END-IF                                                   
020600             END-IF                                                       
020700         END-IF                                                           
020800     END-IF                                                               
020900     MOVE WS-BAND-ENTRY(WS-BAND-IDX) TO MN-CATEGORY.                      
021000     MOVE WS-ADVICE-ENTRY(WS-BAND-IDX) TO MN-ADVICE.                      
021100 400-EXIT.                                                                
021200     EXIT.                                                                
