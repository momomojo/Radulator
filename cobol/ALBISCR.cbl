000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  ALBISCR.                                                    
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/15/89.                                                  
000700 DATE-COMPILED. 06/15/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          ALBUMIN-BILIRUBIN (ALBI) LIVER FUNCTION SCORE.  ACCEPTS        
001300*          EITHER US OR SI UNITS ON INPUT AND CONVERTS TO SI BEFOR        
001400*          SCORING.  LOG10 OF BILIRUBIN IS OBTAINED BY A CALL TO          
001500*          LNCALC (NATURAL LOG) AND DIVIDING BY LN(10).  CALLED           
001600*          FROM RADBATCH WHEN RU-CALC-CODE = "ALBI".                      
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/15/89  POK  INITIAL RELEASE - RAD-107                               
002200*  09/09/94  RTK  GRADE CUTOFFS RESTATED TO MATCH LIVER CLINIC            
002300*                 PUBLISHED BANDS  RAD-151                                
002400*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002500*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002600****************************************************************          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 INPUT-OUTPUT SECTION.                                                    
003200*                                                                         
003300 DATA DIVISION.                                                           
003400 WORKING-STORAGE SECTION.                                                 
003500 01  WS-LOG-CONSTANTS.                                                    
003600     05  WS-LN-10                   PIC 9(1)V9(9)                         
003700                                     VALUE 2.302585093.                   
003800*                                                                         
003900 01  WS-ALBI-WORK.                                                        
004000     05  WS-BILI-SI                 PIC S9(05)V9(03) COMP-3.              
004100     05  WS-ALB-SI                  PIC S9(05)V9(03) COMP-3.              
004200     05  WS-LN-BILI-SI              PIC S9(03)V9(05) COMP-3.              
004300     05  WS-LOG10-BILI-SI           PIC S9(03)V9(05) COMP-3.              
004400     05  WS-ALBUMIN-TERM            PIC S9(05)V9(05) COMP-3.              
004500     05  WS-SCORE-UNROUNDED         PIC S9(03)V9(05) COMP-3.              
004600     05  WS-SCORE-ROUNDED           PIC S9(03)V9(03) COMP-3.              
004700*                                                                         
004800 01  WS-GRADE-IDX                   PIC S9(02) COMP.                      
004900 01  WS-CATEGORY-LITERALS.                                                
005000     05  FILLER                     PIC X(14) VALUE 'GRADE 1'.            
005100     05  FILLER                     PIC X(14) VALUE 'GRADE 2'.            
005200     05  FILLER                     PIC X(14) VALUE 'GRADE 3'.            
005300 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-LITERALS.                    
005400     05  WS-CATEGORY-ENTRY OCCURS 3 TIMES                                 
005500                                     PIC X(14).                           
005600 01  WS-GRADE-LITERALS.                                                   
005700     05  FILLER                     PIC X(50)                             
005800         VALUE 'GRADE 1 - BEST LIVER FUNCTION, WELL-COMPENSATED'.         
005900     05  FILLER                     PIC X(50)                             
006000         VALUE 'GRADE 2 - INTERMEDIATE, MODERATELY COMPENSATED'.          
006100     05  FILLER                     PIC X(50)                             
006200         VALUE 'GRADE 3 - WORST, POORLY COMPENSATED'.                     
006300 01  WS-GRADE-TABLE REDEFINES WS-GRADE-LITERALS.                          
006400     05  WS-GRADE-ENTRY OCCURS 3 TIMES                                    
006500                                     PIC X(50).                           
006600*                                                                         
006700 LINKAGE SECTION.                                                         
006800 COPY RADLINK.                                                            
006900*                                                                         
007000 01  RL-AB-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
007100     05  FILLER                     PIC X(16).                            
007200     05  AB-UNIT-SYSTEM             PIC S9(05)V9(03) COMP-3.              
007300     05  AB-BILIRUBIN               PIC S9(05)V9(03) COMP-3.              
007400     05  AB-ALBUMIN                 PIC S9(05)V9(03) COMP-3.              
007500     05  FILLER                     PIC X(25).                            
007600     05  FILLER                     PIC X(81).                            
007700*                                                                         
007800 01  RL-AB-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
007900     05  FILLER                     PIC X(56).                            
008000     05  AB-RESULT-STATUS           PIC X(02).                            
008100     05  AB-VALUE-SCORE             PIC S9(05)V9(03) COMP-3.              
008200     05  AB-VALUE-GRADE             PIC S9(05)V9(03) COMP-3.              
008300     05  AB-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
008400     05  AB-CATEGORY                PIC X(14).                            
008500     05  AB-ADVICE                  PIC X(50).                            
008600*                                                                         
008700 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008800 000-MAIN-LOGIC.                                                          
008900     PERFORM 100-CONVERT-UNITS THRU 100-EXIT.                             
009000     IF AB-RESULT-STATUS = "ER"                                           
009100         GO TO 000-EXIT                                                   
009200     END-IF                                                               
009300     PERFORM 200-COMPUTE-SCORE THRU 200-EXIT.                             
009400 000-EXIT.                                                                
009500     GOBACK.                                                              
009600*                                                                         
009700 100-CONVERT-UNITS.                                                       
009800     MOVE "OK" TO AB-RESULT-STATUS.                                       
009900     MOVE ZERO TO AB-VALUE-SCORE AB-VALUE-GRADE                           
010000                  AB-VALUE-3-UNUSED.                                      
010100     IF AB-UNIT-SYSTEM = 2                                                
010200         COMPUTE WS-BILI-SI ROUNDED = AB-BILIRUBIN * 17.104               
010300         COMPUTE WS-ALB-SI ROUNDED = AB-ALBUMIN * 10                      
010400     ELSE                                                                 
010500         MOVE AB-BILIRUBIN TO WS-BILI-SI                                  
010600         MOVE AB-ALBUMIN TO WS-ALB-SI                                     
010700     END-IF                                                               
010800     IF WS-BILI-SI NOT GREATER THAN 0                                     
010900         MOVE "ER" TO AB-RESULT-STATUS                                    
011000         MOVE "N/A"                 TO AB-CATEGORY                        
011100         MOVE "BILIRUBIN SI VALUE MUST BE POSITIVE"                       
011200                                     TO AB-ADVICE                         
011300     END-IF                                                               
011400 100-EXIT.                                                                
011500     EXIT.                                                                
011600*                                                                         
011700 200-COMPUTE-SCORE.                                                       
011800     CALL 'LNCALC' USING WS-BILI-SI, WS-LN-BILI-SI.                       
011900     COMPUTE WS-LOG10-BILI-SI ROUNDED = WS-LN-BILI-SI / WS-LN-10.         
012000     COMPUTE WS-ALBUMIN-TERM ROUNDED = WS-ALB-SI * -0.0852.               
012100     COMPUTE WS-SCORE-UNROUNDED ROUNDED =                                 
012200         (WS-LOG10-BILI-SI * 0.66) + WS-ALBUMIN-TERM.                     
012300     COMPUTE WS-SCORE-ROUNDED ROUNDED = WS-SCORE-UNROUNDED.               
012400     MOVE WS-SCORE-ROUNDED TO AB-VALUE-SCORE.                             
012500     IF WS-SCORE-UNROUNDED NOT GREATER THAN -2.60                         
012600         MOVE 1 TO WS-GRADE-IDX                                           
012700     ELSE                                                                 
012800         IF WS-SCORE-UNROUNDED NOT GREATER THAN -1.39                     
012900             MOVE 2 TO WS-GRADE-IDX                                       
013000         ELSE                                                             
013100             MOVE 3 TO WS-GRADE-IDX                                       
013200         END-IF                                                           
013300     END-IF                                                               
013400     MOVE WS-GRADE-IDX TO AB-VALUE-GRADE.                                 
013500     MOVE WS-CATEGORY-ENTRY(WS-GRADE-IDX) TO AB-CATEGORY.                 
013600     MOVE WS-GRADE-ENTRY(WS-GRADE-IDX) TO AB-ADVICE.                      
013700 200-EXIT.                                                                
013800     EXIT.                                                                
