000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  LNCALC.                                                     
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/14/89.                                                  
000700 DATE-COMPILED. 06/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          RETURNS THE NATURAL LOG OF LN-ARG IN LN-RESULT.  THE           
001300*          SHOP'S COMPILER LEVEL HAS NO FUNCTION LOG AVAILABLE            
001400*          SO THE VALUE IS BUILT BY HAND - REPEATED DIVISION BY           
001500*          E TO PULL THE ARGUMENT DOWN INTO THE RANGE [1,E), THEN         
001600*          A TAYLOR SERIES ON THE REDUCED VALUE.  CALLED FROM             
001700*          ALBISCR (LOG10 OF BILIRUBIN) AND MELDNASC (LN OF               
001800*          CREATININE, BILIRUBIN AND INR).  GOOD TO 5 PLACES FOR          
001900*          ARGUMENTS IN THE RANGE THOSE TWO MODULES PASS IN.              
002000*          CALLER MUST PASS A POSITIVE, NON-ZERO ARGUMENT - A             
002100*          ZERO OR NEGATIVE ARGUMENT IS TREATED AS 1 (LN = 0).            
002200*                                                                         
002300****************************************************************          
002400* CHANGE LOG                                                              
002500*                                                                         
002600*  06/14/89  POK  INITIAL RELEASE - SERIES LOG ROUTINE  RAD-103           
002700*  09/09/94  RTK  RAISED SERIES TERM COUNT 8 TO 12 FOR MELD-NA            
002800*                 PRECISION COMPLAINTS ON HIGH InR CASES  RAD-150         
002900*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,             
003000*                 NO CHANGE REQUIRED, LOGGED FOR AUDIT  RAD-201           
003100*  04/11/02  RTK  SERIES-TERM DENOMINATOR MOVED FROM IN-LINE              
003200*                 ARITHMETIC TO A TABLE - SAME RESULT, EASIER TO          
003300*                 EXTEND THE SERIES LATER  RAD-233                        
003400****************************************************************          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 INPUT-OUTPUT SECTION.                                                    
004000*                                                                         
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 01  WS-LOG-CONSTANTS.                                                    
004400     05  WS-E-CONST                 PIC 9(1)V9(8)                         
004500                                     VALUE 2.71828183.                    
004600     05  FILLER                     PIC X(01) VALUE SPACE.                
004700 01  WS-LOG-CONSTANTS-DUMP REDEFINES WS-LOG-CONSTANTS.                    
004800     05  FILLER                     PIC X(10).                            
004900*                                                                         
005000 01  WS-REDUCE-FIELDS.                                                    
005100     05  WS-REDUCE-COUNT            PIC S9(3) COMP.                       
005200     05  WS-REDUCED-VAL             PIC S9(3)V9(8) COMP-3.                
005300     05  FILLER                     PIC X(01) VALUE SPACE.                
005400 01  WS-REDUCE-FIELDS-DUMP REDEFINES WS-REDUCE-FIELDS.                    
005500     05  FILLER                     PIC X(09).                            
005600*                                                                         
005700* SERIES-TERM DENOMINATOR TABLE - 2K+1 FOR K=1 THRU 12.  CARRIED          
005800* AS A TABLE RATHER THAN COMPUTED SO A FUTURE WIDENING OF THE             
005900* SERIES (MORE TERMS FOR TIGHTER PRECISION) IS A TABLE EDIT, NOT          
006000* A LOGIC CHANGE.                                                         
006100 01  WS-SERIES-DENOM-LITERALS.                                            
006200     05  FILLER                     PIC S9(03) VALUE +3.                  
006300     05  FILLER                     PIC S9(03) VALUE +5.                  
006400     05  FILLER                     PIC S9(03) VALUE +7.                  
006500     05  FILLER                     PIC S9(03) VALUE +9.                  
006600     05  FILLER                     PIC S9(03) VALUE +11.                 
006700     05  FILLER                     PIC S9(03) VALUE +13.                 
006800     05  FILLER                     PIC S9(03) VALUE +15.                 
006900     05  FILLER                     PIC S9(03) VALUE +17.                 
007000     05  FILLER                     PIC S9(03) VALUE +19.                 
007100     05  FILLER                     PIC S9(03) VALUE +21.                 
007200     05  FILLER                     PIC S9(03) VALUE +23.                 
007300     05  FILLER                     PIC S9(03) VALUE +25.                 
007400 01  WS-SERIES-DENOM-TABLE REDEFINES WS-SERIES-DENOM-LITERALS.            
007500     05  WS-SERIES-DENOM-ENTRY OCCURS 12 TIMES                            
007600                                     PIC S9(03).                          
007700*                                                                         
007800 01  WS-SERIES-FIELDS.                                                    
007900     05  WS-T-VALUE                 PIC S9(1)V9(8) COMP-3.                
008000     05  WS-T-SQUARED               PIC S9(1)V9(8) COMP-3.                
008100     05  WS-T-POWER                 PIC S9(1)V9(8) COMP-3.                
008200     05  WS-TERM                    PIC S9(1)V9(8) COMP-3.                
008300     05  WS-TERM-DENOM              PIC S9(3) COMP.                       
008400     05  WS-TERM-IDX                PIC S9(3) COMP.                       
008500     05  WS-SERIES-SUM              PIC S9(3)V9(8) COMP-3.                
008600     05  FILLER                     PIC X(01) VALUE SPACE.                
008700*                                                                         
008800 LINKAGE SECTION.                                                         
008900 01  LN-ARG                         PIC S9(05)V9(03) COMP-3.              
009000 01  LN-RESULT                      PIC S9(03)V9(05) COMP-3.              
009100*                                                                         
009200 PROCEDURE DIVISION USING LN-ARG, LN-RESULT.                              
009300 000-COMPUTE-LOG.                                                         
009400     MOVE LN-ARG TO WS-REDUCED-VAL.                                       
009500     IF WS-REDUCED-VAL < 1                                                
009600         MOVE 1 TO WS-REDUCED-VAL                                         
009700     END-IF                                                               
009800     PERFORM 100-REDUCE-ARGUMENT THRU 100-EXIT.                           
009900     PERFORM 200-COMPUTE-SERIES THRU 200-EXIT.                            
010000     COMPUTE LN-RESULT ROUNDED =                                          
010100         WS-REDUCE-COUNT + WS-SERIES-SUM.                                 
010200     GOBACK.                                                              
010300 000-EXIT.                                                                
010400     EXIT.                                                                
010500*                                                                         
010600 100-REDUCE-ARGUMENT.                                                     
010700     MOVE 0 TO WS-REDUCE-COUNT.                                           
010800     PERFORM 110-REDUCE-STEP THRU 110-EXIT                                
010900         UNTIL WS-REDUCED-VAL < WS-E-CONST.                               
011000 100-EXIT.                                                                
011100     EXIT.                                                                
011200*                                                                         
011300 110-REDUCE-STEP.                                                         
011400     COMPUTE WS-REDUCED-VAL ROUNDED =                                     
011500         WS-REDUCED-VAL / WS-E-CONST.                                     
011600     ADD 1 TO WS-REDUCE-COUNT.                                            
011700 110-EXIT.                                                                
011800     EXIT.                                                                
011900*                                                                         
012000 200-COMPUTE-SERIES.                                                      
012100*    ARCTANH SERIES: LN(R) = 2 * SUM T**(2K+1) / (2K+1)                   
012200*    WHERE T = (R-1)/(R+1), R IN [1,E)                                    
012300     COMPUTE WS-T-VALUE ROUNDED =                                         
012400         (WS-REDUCED-VAL - 1) / (WS-REDUCED-VAL + 1).                     
012500     COMPUTE WS-T-SQUARED ROUNDED = WS-T-VALUE * WS-T-VALUE.              
012600     MOVE WS-T-VALUE TO WS-T-POWER.                                       
012700     MOVE WS-T-VALUE TO WS-SERIES-SUM.                                    
012800     PERFORM 210-SERIES-TERM THRU 210-EXIT                                
012900         VARYING WS-TERM-IDX FROM 1 BY 1                                  
013000         UNTIL WS-TERM-IDX > 12.                                          
013100     COMPUTE WS-SERIES-SUM ROUNDED = WS-SERIES-SUM * 2.                   
013200 200-EXIT.                                                                
013300     EXIT.                                                                
013400*                                                                         
013500 210-SERIES-TERM.                                                         
013600     COMPUTE WS-T-POWER ROUNDED = WS-T-POWER * WS-T-SQUARED.              
013700     MOVE WS-SERIES-DENOM-ENTRY(WS-TERM-IDX) TO WS-TERM-DENOM.            
013800     COMPUTE WS-TERM ROUNDED = WS-T-POWER / WS-TERM-DENOM.                
013900     ADD WS-TERM TO WS-SERIES-SUM.                                        
014000 210-EXIT.                                                                
014100     EXIT.                                                                
