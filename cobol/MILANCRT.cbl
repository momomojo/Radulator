000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  MILANCRT.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/18/89.                                                  
000700 DATE-COMPILED. 06/18/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          LIVER TRANSPLANT ELIGIBILITY - MILAN AND UCSF CRITERIA.        
001300*          TAKES TUMOR COUNT, UP TO THREE TUMOR SIZES AND THE             
001400*          MACROVASCULAR/EXTRAHEPATIC EXCLUSION FLAGS AND RETURNS         
001500*          BOTH VERDICTS.  CALLED FROM RADBATCH WHEN RU-CALC-CODE         
001600*          = "MILAN".                                                     
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/18/89  LMN  INITIAL RELEASE - RAD-113                               
002200*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002300*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002400*  08/05/03  RTK  LARGEST/TOTAL TUMOR SIZE WERE LEFT AT ZERO ON           
002500*                 THE MACROVASC/EXTRAHEPATIC AND 4-OR-MORE                
002600*                 TUMOR EXIT BRANCHES - SUM MOVED AHEAD OF BOTH           
002700*                 CHECKS SO V1/V2 ALWAYS COME BACK  RAD-245               
002800****************************************************************          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-390.                                                
003200 OBJECT-COMPUTER. IBM-390.                                                
003300 INPUT-OUTPUT SECTION.                                                    
003400*                                                                         
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700 01  WS-TUMOR-WORK.                                                       
003800     05  WS-LARGEST-SIZE            PIC S9(05)V9(03) COMP-3.              
003900     05  WS-TOTAL-SIZE              PIC S9(05)V9(03) COMP-3.              
004000     05  WS-MILAN-OK-FLAG           PIC S9(01) COMP.                      
004100     05  WS-UCSF-OK-FLAG            PIC S9(01) COMP.                      
004200*                                                                         
004300 01  WS-VERDICT-LITERALS.                                                 
004400     05  FILLER                     PIC X(14) VALUE 'WITHIN'.             
004500     05  FILLER                     PIC X(14) VALUE 'EXCEEDS'.            
004600     05  FILLER                     PIC X(14) VALUE 'EXCLUDED'.           
004700 01  WS-VERDICT-TABLE REDEFINES WS-VERDICT-LITERALS.                      
004800     05  WS-VERDICT-ENTRY OCCURS 3 TIMES                                  
004900                                     PIC X(14).                           
005000*                                                                         
005100 LINKAGE SECTION.                                                         
005200 COPY RADLINK.                                                            
005300*                                                                         
005400 01  RL-ML-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
005500     05  FILLER                     PIC X(16).                            
005600     05  ML-TUMOR-COUNT             PIC S9(05)V9(03) COMP-3.              
005700     05  ML-TUMOR-1-SIZE            PIC S9(05)V9(03) COMP-3.              
005800     05  ML-TUMOR-2-SIZE            PIC S9(05)V9(03) COMP-3.              
005900     05  ML-TUMOR-3-SIZE            PIC S9(05)V9(03) COMP-3.              
006000     05  ML-MACROVASC-FLAG          PIC S9(05)V9(03) COMP-3.              
006100     05  ML-EXTRAHEPATIC-FLAG       PIC S9(05)V9(03) COMP-3.              
006200     05  FILLER                     PIC X(10).                            
006300     05  FILLER                     PIC X(81).                            
006400*                                                                         
006500 01  RL-ML-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006600     05  FILLER                     PIC X(56).                            
006700     05  ML-RESULT-STATUS           PIC X(02).                            
006800     05  ML-VALUE-LARGEST           PIC S9(05)V9(03) COMP-3.              
006900     05  ML-VALUE-TOTAL             PIC S9(05)V9(03) COMP-3.              
007000     05  ML-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
007100     05  ML-CATEGORY                PIC X(14).                            
007200     05  ML-ADVICE                  PIC X(50).                            
007300*                                                                         
007400 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007500 000-MAIN-LOGIC.                                                          
007600     MOVE "OK" TO ML-RESULT-STATUS.                                       
007700     MOVE ZERO TO ML-VALUE-LARGEST ML-VALUE-TOTAL                         
007800                  ML-VALUE-3-UNUSED.                                      
007900     PERFORM 100-SUM-TUMOR-SIZES THRU 100-EXIT.                           
008000     IF ML-MACROVASC-FLAG = 1 OR ML-EXTRAHEPATIC-FLAG = 1                 
008100         MOVE WS-VERDICT-ENTRY(3) TO ML-CATEGORY                          
008200         MOVE "UCSF EXCLUDED - MACROVASC INVASION OR EXTRAHEP"            
008300              TO ML-ADVICE                                                
008400         GO TO 000-EXIT                                                   
008500     END-IF                                                               
008600     IF ML-TUMOR-COUNT NOT LESS THAN 4                                    
008700         MOVE WS-VERDICT-ENTRY(2) TO ML-CATEGORY                          
008800         MOVE "UCSF EXCEEDS - MORE THAN 3 TUMORS" TO ML-ADVICE            
008900         GO TO 000-EXIT                                                   
009000     END-IF                                                               
009100     IF ML-TUMOR-COUNT = 1                                                
009200         PERFORM 200-EVALUATE-SOLITARY THRU 200-EXIT                      
009300     ELSE                                                                 
009400         PERFORM 300-EVALUATE-MULTIPLE THRU 300-EXIT                      
009500     END-IF                                                               
009600 000-EXIT.                                                                
009700     GOBACK.                                                              
009800*                                                                         
009900 100-SUM-TUMOR-SIZES.                                                     
010000     MOVE ML-TUMOR-1-SIZE TO WS-LARGEST-SIZE.                             
010100     IF ML-TUMOR-2-SIZE > WS-LARGEST-SIZE                                 
010200         MOVE ML-TUMOR-2-SIZE TO WS-LARGEST-SIZE                          
010300     END-IF                                                               
010400     IF ML-TUMOR-3-SIZE > WS-LARGEST-SIZE                                 
010500         MOVE ML-TUMOR-3-SIZE TO WS-LARGEST-SIZE                          
010600     END-IF                                                               
010700     COMPUTE WS-TOTAL-SIZE =                                              
010800         ML-TUMOR-1-SIZE + ML-TUMOR-2-SIZE + ML-TUMOR-3-SIZE.             
010900     MOVE WS-LARGEST-SIZE TO ML-VALUE-LARGEST.                            
011000     MOVE WS-TOTAL-SIZE TO ML-VALUE-TOTAL.                                
011100 100-EXIT.                                                                
011200     EXIT.                                                                
011300*                                                                         
011400 200-EVALUATE-SOLITARY.                                                   
011500     IF ML-TUMOR-1-SIZE NOT GREATER THAN 5                                
011600         MOVE "WITHIN" TO ML-CATEGORY                                     
011700     ELSE                                                                 
011800         MOVE "EXCEEDS" TO ML-CATEGORY                                    
011900     END-IF                                                               
012000     IF ML-TUMOR-1-SIZE NOT GREATER THAN 6.5                              
012100         MOVE "UCSF WITHIN - SOLITARY TUMOR" TO ML-ADVICE                 
012200     ELSE                                                                 
012300         MOVE "UCSF EXCEEDS - SOLITARY TUMOR" TO ML-ADVICE                
012400     END-IF                                                               
012500 200-EXIT.                                                                
012600     EXIT.                                                                
012700*                                                                         
012800 300-EVALUATE-MULTIPLE.                                                   
012900     MOVE "WITHIN" TO ML-CATEGORY.                                        
013000     IF ML-TUMOR-1-SIZE > 3 OR ML-TUMOR-2-SIZE > 3                        
013100                            OR ML-TUMOR-3-SIZE > 3                        
013200         MOVE "EXCEEDS" TO ML-CATEGORY                                    
013300     END-IF                                                               
013400     IF WS-LARGEST-SIZE NOT GREATER THAN 4.5 AND                          
013500        WS-TOTAL-SIZE NOT GREATER THAN 8                                  
013600         MOVE "UCSF WITHIN - MULTIFOCAL TUMOR" TO ML-ADVICE               
013700     ELSE                                                                 
013800         MOVE "UCSF EXCEEDS - MULTIFOCAL TUMOR" TO ML-ADVICE              
013900     END-IF                                                               
014000 300-EXIT.                                                                
014100     EXIT.                                                                
