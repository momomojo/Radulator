000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  HIPGRAFC.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/19/89.                                                  
000700 DATE-COMPILED. 06/19/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          INFANT HIP GRAF CLASSIFICATION.  ALPHA AND BETA ANGLES         
001300*          ARE TESTED IN ORDER AGAINST THE FOUR GRAF TYPE BANDS.          
001400*          FEMORAL-HEAD COVERAGE IS CARRIED THROUGH ON THE RESULT         
001500*          BUT DOES NOT ENTER THE CLASSIFICATION.  CALLED FROM            
001600*          RADBATCH WHEN RU-CALC-CODE = "HIP-GRAF".                       
001700*                                                                         
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*                                                                         
002100*  06/19/89  LMN  INITIAL RELEASE - RAD-117                               
002200*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002300*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002400****************************************************************          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 INPUT-OUTPUT SECTION.                                                    
003000*                                                                         
003100 DATA DIVISION.                                                           
003200 WORKING-STORAGE SECTION.                                                 
003300 01  WS-TYPE-IDX                    PIC S9(02) COMP.                      
003400 01  WS-TYPE-LITERALS.                                                    
003500     05  FILLER                     PIC X(14) VALUE 'TYPE IA'.            
003600     05  FILLER                     PIC X(14) VALUE 'TYPE II'.            
003700     05  FILLER                     PIC X(14) VALUE 'TYPE III'.           
003800     05  FILLER                     PIC X(14) VALUE 'TYPE IV'.            
003900 01  WS-TYPE-TABLE REDEFINES WS-TYPE-LITERALS.                            
004000     05  WS-TYPE-ENTRY OCCURS 4 TIMES                                     
004100                                     PIC X(14).                           
004200*                                                                         
004300 01  WS-ADVICE-LITERALS.                                                  
004400     05  FILLER                     PIC X(50)                             
004500         VALUE 'NORMAL HIP DEVELOPMENT'.                                  
004600     05  FILLER                     PIC X(50)                             
004700         VALUE 'PHYSIOLOGIC IMMATURITY - FOLLOW-UP RECOMMENDED'.          
004800     05  FILLER                     PIC X(50)                             
004900         VALUE 'DYSPLASTIC - TREATMENT REQUIRED'.                         
005000     05  FILLER                     PIC X(50)                             
005100         VALUE 'DECENTERED/DISLOCATED - IMMEDIATE TREATMENT'.             
005200 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
005300     05  WS-ADVICE-ENTRY OCCURS 4 TIMES                                   
005400                                     PIC X(50).                           
005500*                                                                         
005600 LINKAGE SECTION.                                                         
005700 COPY RADLINK.                                                            
005800*                                                                         
005900 01  RL-HG-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006000     05  FILLER                     PIC X(16).                            
006100     05  HG-ALPHA-ANGLE             PIC S9(05)V9(03) COMP-3.              
006200     05  HG-BETA-ANGLE              PIC S9(05)V9(03) COMP-3.              
006300     05  HG-COVERAGE-PCT            PIC S9(05)V9(03) COMP-3.              
006400     05  FILLER                     PIC X(25).                            
006500     05  FILLER                     PIC X(81).                            
006600*                                                                         
006700 01  RL-HG-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006800     05  FILLER                     PIC X(56).                            
006900     05  HG-RESULT-STATUS           PIC X(02).                            
007000     05  HG-VALUE-ALPHA             PIC S9(05)V9(03) COMP-3.              
007100     05  HG-VALUE-BETA              PIC S9(05)V9(03) COMP-3.              
007200     05  HG-VALUE-COVERAGE          PIC S9(05)V9(03) COMP-3.              
007300     05  HG-CATEGORY                PIC X(14).                            
007400     05  HG-ADVICE                  PIC X(50).                            
007500*                                                                         
007600 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007700 000-MAIN-LOGIC.                                                          
007800     MOVE "OK" TO HG-RESULT-STATUS.                                       
007900     MOVE HG-ALPHA-ANGLE TO HG-VALUE-ALPHA.                               
008000     MOVE HG-BETA-ANGLE TO HG-VALUE-BETA.                                 
008100     MOVE HG-COVERAGE-PCT TO HG-VALUE-COVERAGE.                           
008200     IF HG-ALPHA-ANGLE > 60 AND HG-BETA-ANGLE < 55                        
008300         MOVE 1 TO WS-TYPE-IDX                                            
008400     ELSE                                                                 
008500         IF HG-ALPHA-ANGLE NOT LESS THAN 50 AND                           
008600            HG-ALPHA-ANGLE NOT GREATER THAN 60 AND                        
008700            HG-BETA-ANGLE < 77                                            
008800             MOVE 2 TO WS-TYPE-IDX                                        
008900         ELSE                                                             
009000             IF HG-ALPHA-ANGLE NOT LESS THAN 43 AND                       
009100                HG-ALPHA-ANGLE < 50 AND                                   
009200                HG-BETA-ANGLE > 77                                        
009300                 MOVE 3 TO WS-TYPE-IDX                                    
009400             ELSE                                                         
009500                 MOVE 4 TO WS-TYPE-IDX                                    
009600             END-IF                                                       
009700         END-IF                                                           
009800     END-IF                                                               
009900     MOVE WS-TYPE-ENTRY(WS-TYPE-IDX) TO HG-CATEGORY.                      
010000     MOVE WS-ADVICE-ENTRY(WS-TYPE-IDX) TO HG-ADVICE.                      
010100 000-EXIT.                                                                
010200     GOBACK.                                                              
