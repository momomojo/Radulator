000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  ADRNLCT.                                                    
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/14/89.                                                  
000700 DATE-COMPILED. 06/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          ADRENAL CT WASHOUT RULE MODULE.  GIVEN UNENHANCED,             
001300*          PORTAL AND DELAYED ATTENUATION (HU) READINGS, RETURNS          
001400*          ABSOLUTE AND RELATIVE PERCENT WASHOUT AND AN ADENOMA           
001500*          VERDICT.  CALLED FROM RADBATCH PARA 200-DISPATCH-              
001600*          REQUEST WHEN RU-CALC-CODE = "ADRENAL-CT".  PURE                
001700*          COMPUTE MODULE - NO FILES OPENED HERE.                         
001800*                                                                         
001900****************************************************************          
002000* CHANGE LOG                                                              
002100*                                                                         
002200*  06/14/89  POK  INITIAL RELEASE - RAD-104                               
002300*  03/02/93  LMN  CHANGED ADENOMA CUTOFFS TO MATCH REVISED                
002400*                 RADIOLOGY DEPT PROTOCOL (60/40)  RAD-132                
002500*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002600*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002700****************************************************************          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 INPUT-OUTPUT SECTION.                                                    
003300*                                                                         
003400 DATA DIVISION.                                                           
003500 WORKING-STORAGE SECTION.                                                 
003600 01  WS-WASHOUT-WORK.                                                     
003700     05  WS-PORTAL-MINUS-UNENH      PIC S9(04)V9(03) COMP-3.              
003800     05  WS-PORTAL-MINUS-DELAY      PIC S9(04)V9(03) COMP-3.              
003900     05  WS-ABSOLUTE-WASHOUT        PIC S9(03)V9(05) COMP-3.              
004000     05  WS-RELATIVE-WASHOUT        PIC S9(03)V9(05) COMP-3.              
004100     05  WS-ABSOLUTE-ROUNDED        PIC S9(03)V9(02) COMP-3.              
004200     05  WS-RELATIVE-ROUNDED        PIC S9(03)V9(02) COMP-3.              
004300*                                                                         
004400 01  WS-VERDICT-IDX                 PIC S9(02) COMP.                      
004500*                                                                         
004600* VERDICT TEXT TABLE - BUILT AS A LIST OF FILLER LITERALS AND             
004700* REDEFINED AS AN OCCURS TABLE SO THE CATEGORY TEXT CAN BE MOVED          
004800* BY SUBSCRIPT INSTEAD OF CHAINED IF'S (SAME TRICK AS THE SHOP'S          
004900* EQUIPMENT-CATEGORY TABLE).                                              
005000 01  WS-VERDICT-LITERALS.                                                 
005100     05  FILLER                     PIC X(14) VALUE 'ADENOMA'.            
005200     05  FILLER                     PIC X(14) VALUE 'NOT ADENOMA'.        
005300 01  WS-VERDICT-TABLE REDEFINES WS-VERDICT-LITERALS.                      
005400     05  WS-VERDICT-ENTRY OCCURS 2 TIMES                                  
005500                                     PIC X(14).                           
005600*                                                                         
005700 LINKAGE SECTION.                                                         
005800 COPY RADLINK.                                                            
005900*                                                                         
006000 01  RL-AC-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006100     05  FILLER                     PIC X(16).                            
006200     05  AC-HU-UNENHANCED           PIC S9(05)V9(03) COMP-3.              
006300     05  AC-HU-PORTAL               PIC S9(05)V9(03) COMP-3.              
006400     05  AC-HU-DELAYED              PIC S9(05)V9(03) COMP-3.              
006500     05  FILLER                     PIC X(25).                            
006600     05  FILLER                     PIC X(81).                            
006700*                                                                         
006800 01  RL-AC-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006900     05  FILLER                     PIC X(56).                            
007000     05  AC-RESULT-STATUS           PIC X(02).                            
007100     05  AC-WASHOUT-ABSOLUTE        PIC S9(05)V9(03) COMP-3.              
007200     05  AC-WASHOUT-RELATIVE        PIC S9(05)V9(03) COMP-3.              
007300     05  AC-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
007400     05  AC-VERDICT                 PIC X(14).                            
007500     05  AC-ADVICE                  PIC X(50).                            
007600*                                                                         
007700 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007800 000-MAIN-LOGIC.                                                          
007900     PERFORM 100-VALIDATE-INPUT THRU 100-EXIT.                            
008000     IF AC-RESULT-STATUS = "ER"                                           
008100         GO TO 000-EXIT                                                   
008200     END-IF                                                               
008300     PERFORM 200-COMPUTE-WASHOUT THRU 200-EXIT.                           
008400 000-EXIT.                                                                
008500     GOBACK.                                                              
008600*                                                                         
008700 100-VALIDATE-INPUT.                                                      
008800     MOVE "OK" TO AC-RESULT-STATUS.                                       
008900     MOVE ZERO TO AC-WASHOUT-ABSOLUTE AC-WASHOUT-RELATIVE                 
009000                  AC-VALUE-3-UNUSED.                                      
009100     COMPUTE WS-PORTAL-MINUS-UNENH =                                      
009200         AC-HU-PORTAL - AC-HU-UNENHANCED.                                 
009300     IF WS-PORTAL-MINUS-UNENH = 0 OR AC-HU-PORTAL = 0                     
009400         MOVE "ER" TO AC-RESULT-STATUS                                    
009500         MOVE "N/A"                 TO AC-VERDICT                         
009600         MOVE "ZERO DIVISOR - CHECK ENHANCED HU READINGS"                 
009700                                     TO AC-ADVICE                         
009800     END-IF                                                               
009900 100-EXIT.                                                                
010000     EXIT.                                                                
010100*                                                                         
010200 200-COMPUTE-WASHOUT.                                                     
010300     COMPUTE WS-PORTAL-MINUS-DELAY =                                      
010400         AC-HU-PORTAL - AC-HU-DELAYED.                                    
010500     COMPUTE WS-ABSOLUTE-WASHOUT ROUNDED =                                
010600         (WS-PORTAL-MINUS-DELAY / WS-PORTAL-MINUS-UNENH) * 100.           
010700     COMPUTE WS-RELATIVE-WASHOUT ROUNDED =                                
010800         (WS-PORTAL-MINUS-DELAY / AC-HU-PORTAL) * 100.                    
010900     COMPUTE WS-ABSOLUTE-ROUNDED ROUNDED = WS-ABSOLUTE-WASHOUT.           
011000     COMPUTE WS-RELATIVE-ROUNDED ROUNDED = WS-RELATIVE-WASHOUT.           
011100     MOVE WS-ABSOLUTE-ROUNDED TO AC-WASHOUT-ABSOLUTE.                     
011200     MOVE WS-RELATIVE-ROUNDED TO AC-WASHOUT-RELATIVE.                     
011300     IF WS-ABSOLUTE-WASHOUT NOT LESS THAN 60 AND                          
011400        WS-RELATIVE-WASHOUT NOT LESS THAN 40                              
011500         MOVE 1 TO WS-VERDICT-IDX                                         
011600         MOVE "ADENOMA - MEETS WASHOUT CRITERIA FOR LIPID-POOR"           
011700                                     TO AC-ADVICE                         
011800     ELSE                                                                 
011900         MOVE 2 TO WS-VERDICT-IDX                                         
012000         MOVE "NOT ADENOMA - WASHOUT BELOW THRESHOLD"                     
012100                                     TO AC-ADVICE                         
012200     END-IF                                                               
012300     MOVE WS-VERDICT-ENTRY(WS-VERDICT-IDX) TO AC-VERDICT.                 
012400 200-EXIT.                                                                
012500     EXIT.                                                                
