000100******************************************************************        
000200* RADLINK - RULE MODULE CALL INTERFACE                                    
000300* RADIOLOGY CALC BATCH (RADULATOR) - COBOL DEVELOPMENT CENTER             
000400*                                                                         
000500* THIS IS THE ONE AND ONLY LINKAGE RECORD PASSED ON THE CALL TO           
000600* EVERY CALCULATOR RULE MODULE (ADRNLCT, ADRNLMR, PROSVOL, ...).          
000700* RADBATCH BUILDS IT FROM THE REQUEST RECORD, CALLS THE MODULE            
000800* THAT MATCHES RU-CALC-CODE, AND MOVES THE RESULT HALF BACK OUT           
000900* TO THE RESULT RECORD.  NO RULE MODULE DOES ITS OWN FILE I/O -           
001000* THIS RECORD IS THE ONLY DOOR IN OR OUT.                                 
001100*                                                                         
001200* 06/14/89  POK  INITIAL INTERFACE FOR CLCLBCST-STYLE CALL  RAD-10        
001300* 03/02/93  LMN  WIDENED TO EIGHT OPERANDS, ADDED 3RD VALUE  RAD-1        
001400******************************************************************        
001500 01  RL-CALC-LINK-REC.                                                    
001600     05  RL-REQ-ID                  PIC X(06).                            
001700     05  RL-CALC-CODE               PIC X(10).                            
001800     05  RL-NUM-1                   PIC S9(05)V9(03) COMP-3.              
001900     05  RL-NUM-2                   PIC S9(05)V9(03) COMP-3.              
002000     05  RL-NUM-3                   PIC S9(05)V9(03) COMP-3.              
002100     05  RL-NUM-4                   PIC S9(05)V9(03) COMP-3.              
002200     05  RL-NUM-5                   PIC S9(05)V9(03) COMP-3.              
002300     05  RL-NUM-6                   PIC S9(05)V9(03) COMP-3.              
002400     05  RL-NUM-7                   PIC S9(05)V9(03) COMP-3.              
002500     05  RL-NUM-8                   PIC S9(05)V9(03) COMP-3.              
002600     05  RL-RES-STATUS              PIC X(02).                            
002700     05  RL-RES-VALUE-1             PIC S9(05)V9(03) COMP-3.              
002800     05  RL-RES-VALUE-2             PIC S9(05)V9(03) COMP-3.              
002900     05  RL-RES-VALUE-3             PIC S9(05)V9(03) COMP-3.              
003000     05  RL-RES-CATEGORY            PIC X(14).                            
003100     05  RL-RES-INTERP              PIC X(50).                            
