000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  CHPUGHSC.                                                   
000400 AUTHOR. P. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/15/89.                                                  
000700 DATE-COMPILED. 06/15/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          CHILD-PUGH LIVER FUNCTION CLASS.  FIVE PARAMETERS EACH         
001300*          SCORED 1-3 AND SUMMED TO A TOTAL OF 5-15, MAPPED TO            
001400*          CLASS A/B/C WITH A PUBLISHED 1-YEAR MORTALITY BAND.            
001500*          CALLED FROM RADBATCH WHEN RU-CALC-CODE = "CHILD-PUGH".         
001600*                                                                         
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*                                                                         
002000*  06/15/89  POK  INITIAL RELEASE - RAD-108                               
002100*  09/09/94  RTK  ASCITES/ENCEPHALOPATHY UNKNOWN-CODE DEFAULT             
002200*                 CONFIRMED WITH LIVER CLINIC (DEFAULT TO 1)              
002300*                 RAD-152                                                 
002400*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002500*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002600****************************************************************          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 INPUT-OUTPUT SECTION.                                                    
003200*                                                                         
003300 DATA DIVISION.                                                           
003400 WORKING-STORAGE SECTION.                                                 
003500 01  WS-POINT-FIELDS.                                                     
003600     05  WS-BILI-POINTS             PIC S9(02) COMP.                      
003700     05  WS-ALBUMIN-POINTS          PIC S9(02) COMP.                      
003800     05  WS-INR-POINTS              PIC S9(02) COMP.                      
003900     05  WS-ASCITES-POINTS          PIC S9(02) COMP.                      
004000     05  WS-ENCEPH-POINTS           PIC S9(02) COMP.                      
004100     05  WS-TOTAL-POINTS            PIC S9(03) COMP.                      
004200*                                                                         
004300 01  WS-CLASS-IDX                   PIC S9(02) COMP.                      
004400 01  WS-CLASS-LITERALS.                                                   
004500     05  FILLER                     PIC X(14) VALUE 'CLASS A'.            
004600     05  FILLER                     PIC X(14) VALUE 'CLASS B'.            
004700     05  FILLER                     PIC X(14) VALUE 'CLASS C'.            
004800 01  WS-CLASS-TABLE REDEFINES WS-CLASS-LITERALS.                          
004900     05  WS-CLASS-ENTRY OCCURS 3 TIMES                                    
005000                                     PIC X(14).                           
005100*                                                                         
005200 01  WS-ADVICE-LITERALS.                                                  
005300     05  FILLER                     PIC X(50)                             
005400         VALUE 'CLASS A - 1-YEAR MORTALITY APPROX 5-10 PERCENT'.          
005500     05  FILLER                     PIC X(50)                             
005600         VALUE 'CLASS B - 1-YEAR MORTALITY APPROX 15-20 PERCENT'.         
005700     05  FILLER                     PIC X(50)                             
005800         VALUE 'CLASS C - 1-YEAR MORTALITY APPROX 45-55 PERCENT'.         
005900 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
006000     05  WS-ADVICE-ENTRY OCCURS 3 TIMES                                   
006100                                     PIC X(50).                           
006200*                                                                         
006300 LINKAGE SECTION.                                                         
006400 COPY RADLINK.                                                            
006500*                                                                         
006600 01  RL-CP-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
006700     05  FILLER                     PIC X(16).                            
006800     05  CP-BILIRUBIN               PIC S9(05)V9(03) COMP-3.              
006900     05  CP-ALBUMIN                 PIC S9(05)V9(03) COMP-3.              
007000     05  CP-INR                     PIC S9(05)V9(03) COMP-3.              
007100     05  CP-ASCITES-CODE            PIC S9(05)V9(03) COMP-3.              
007200     05  CP-ENCEPH-CODE             PIC S9(05)V9(03) COMP-3.              
007300     05  FILLER                     PIC X(15).                            
007400     05  FILLER                     PIC X(81).                            
007500*                                                                         
007600 01  RL-CP-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
007700     05  FILLER                     PIC X(56).                            
007800     05  CP-RESULT-STATUS           PIC X(02).                            
007900     05  CP-VALUE-TOTAL             PIC S9(05)V9(03) COMP-3.              
008000     05  CP-VALUE-2-UNUSED          PIC S9(05)V9(03) COMP-3.              
008100     05  CP-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
008200     05  CP-CATEGORY                PIC X(14).                            
008300     05  CP-ADVICE                  PIC X(50).                            
008400*                                                                         
008500 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
008600 000-MAIN-LOGIC.                                                          
008700     MOVE "OK" TO CP-RESULT-STATUS.                                       
008800     MOVE ZERO TO CP-VALUE-TOTAL CP-VALUE-2-UNUSED                        
008900                  CP-VALUE-3-UNUSED.                                      
009000     PERFORM 100-SCORE-BILIRUBIN THRU 100-EXIT.                           
009100     PERFORM 110-SCORE-ALBUMIN THRU 110-EXIT.                             
009200     PERFORM 120-SCORE-INR THRU 120-EXIT.                                 
009300     PERFORM 130-SCORE-ASCITES THRU 130-EXIT.                             
009400     PERFORM 140-SCORE-ENCEPHALOPATHY THRU 140-EXIT.                      
009500     PERFORM 200-DETERMINE-CLASS THRU 200-EXIT.                           
009600 000-EXIT.                                                                
009700     GOBACK.                                                              
009800*                                                                         
009900 100-SCORE-BILIRUBIN.                                                     
010000     IF CP-BILIRUBIN < 2.0                                                
010100         MOVE 1 TO WS-BILI-POINTS                                         
010200     ELSE                                                                 
010300         IF CP-BILIRUBIN NOT GREATER THAN 3.0                             
010400             MOVE 2 TO WS-BILI-POINTS                                     
010500         ELSE                                                             
010600             MOVE 3 TO WS-BILI-POINTS                                     
010700         END-IF                                                           
010800     END-IF                                                               
010900 100-EXIT.                                                                
011000     EXIT.                                                                
011100*                                                                         
011200 110-SCORE-ALBUMIN.                                                       
011300     IF CP-ALBUMIN > 3.5                                                  
011400         MOVE 1 TO WS-ALBUMIN-POINTS                                      
011500     ELSE                                                                 
011600         IF CP-ALBUMIN NOT LESS THAN 2.8                                  
011700             MOVE 2 TO WS-ALBUMIN-POINTS                                  
011800         ELSE                                                             
011900             MOVE 3 TO WS-ALBUMIN-POINTS                                  
012000         END-IF                                                           
012100     END-IF                                                               
012200 110-EXIT.                                                                
012300     EXIT.                                                                
012400*                                                                         
012500 120-SCORE-INR.                                                           
012600     IF CP-INR < 1.7                                                      
012700         MOVE 1 TO WS-INR-POINTS                                          
012800     ELSE                                                                 
012900         IF CP-INR NOT GREATER THAN 2.2                                   
013000             MOVE 2 TO WS-INR-POINTS                                      
013100         ELSE                                                             
013200             MOVE 3 TO WS-INR-POINTS                                      
013300         END-IF                                                           
013400     END-IF                                                               
013500 120-EXIT.                                                                
013600     EXIT.                                                                
013700*                                                                         
013800 130-SCORE-ASCITES.                                                       
013900     EVALUATE CP-ASCITES-CODE                                             
014000         WHEN 1  MOVE 1 TO WS-ASCITES-POINTS                              
014100         WHEN 2  MOVE 2 TO WS-ASCITES-POINTS                              
014200         WHEN 3  MOVE 3 TO WS-ASCITES-POINTS                              
014300         WHEN OTHER MOVE 1 TO WS-ASCITES-POINTS                           
014400     END-EVALUATE                                                         
014500 130-EXIT.                                                                
014600     EXIT.                                                                
014700*                                                                         
014800 140-SCORE-ENCEPHALOPATHY.                                                
014900     EVALUATE CP-ENCEPH-CODE                                              
015000         WHEN 1  MOVE 1 TO WS-ENCEPH-POINTS                               
015100         WHEN 2  MOVE 2 TO WS-ENCEPH-POINTS                               
015200         WHEN 3  MOVE 3 TO WS-ENCEPH-POINTS                               
015300         WHEN OTHER MOVE 1 TO WS-ENCEPH-POINTS                            
015400     END-EVALUATE                                                         
015500 140-EXIT.                                                                
015600     EXIT.                                                                
015700*                                                                         
015800 200-DETERMINE-CLASS.                                                     
015900     COMPUTE WS-TOTAL-POINTS =                                            
016000         WS-BILI-POINTS + WS-ALBUMIN-POINTS + WS-INR-POINTS +             
016100         WS-ASCITES-POINTS + WS-ENCEPH-POINTS.                            
016200     MOVE WS-TOTAL-POINTS TO CP-VALUE-TOTAL.                              
016300     IF WS-TOTAL-POINTS NOT GREATER THAN 6                                
016400         MOVE 1 TO WS-CLASS-IDX                                           
016500     ELSE                                                                 
016600         IF WS-TOTAL-POINTS NOT GREATER THAN 9                            
016700             MOVE 2 TO WS-CLASS-IDX                                       
016800         ELSE                                                             
016900             MOVE 3 TO WS-CLASS-IDX                                       
017000         END-IF                                                           
017100     END-IF                                                               
017200     MOVE WS-CLASS-ENTRY(WS-CLASS-IDX) TO CP-CATEGORY.                    
017300     MOVE WS-ADVICE-ENTRY(WS-CLASS-IDX) TO CP-ADVICE.                     
017400 200-EXIT.                                                                
017500     EXIT.                                                                
