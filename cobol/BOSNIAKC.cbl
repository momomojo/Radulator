000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  BOSNIAKC.                                                   
000400 AUTHOR. L. NAKASHIMA.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/19/89.                                                  
000700 DATE-COMPILED. 06/19/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          BOSNIAK RENAL CYST CLASSIFICATION.  RULE-BASED ON FIVE         
001300*          BOOLEAN IMAGING FINDINGS - NO ARITHMETIC INVOLVED.             
001400*          CALLED FROM RADBATCH WHEN RU-CALC-CODE = "BOSNIAK".            
001500*                                                                         
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*                                                                         
001900*  06/19/89  LMN  INITIAL RELEASE - RAD-115                               
002000*  01/18/99  JAS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE                  
002100*                 REQUIRED, LOGGED FOR AUDIT  RAD-201                     
002200*  08/05/03  RTK  BOSNIAK II/IV CLASS LITERAL WAS TRUNCATED -             
002300*                 FIXED  RAD-242                                          
002400****************************************************************          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 INPUT-OUTPUT SECTION.                                                    
003000*                                                                         
003100 DATA DIVISION.                                                           
003200 WORKING-STORAGE SECTION.                                                 
003300 01  WS-CLASS-IDX                   PIC S9(02) COMP.                      
003400 01  WS-CLASS-LITERALS.                                                   
003500     05  FILLER                     PIC X(14) VALUE 'BOSNIAK I'.          
003600     05  FILLER                     PIC X(14) VALUE 'BOSNIAK III'.        
003700     05  FILLER                     PIC X(14) VALUE 'BOSNIAK II/IV'.      
003800 01  WS-CLASS-TABLE REDEFINES WS-CLASS-LITERALS.                          
003900     05  WS-CLASS-ENTRY OCCURS 3 TIMES                                    
004000                                     PIC X(14).                           
004100*                                                                         
004200 01  WS-ADVICE-LITERALS.                                                  
004300     05  FILLER                     PIC X(50)                             
004400         VALUE 'BENIGN SIMPLE CYST, NO FOLLOW-UP NEEDED'.                 
004500     05  FILLER                     PIC X(50)                             
004600         VALUE 'INDETERMINATE - SURGICAL EXPLORATION RECOMMENDED'.        
004700     05  FILLER                     PIC X(50)                             
004800         VALUE 'FURTHER CLASSIFICATION NEEDED'.                           
004900 01  WS-ADVICE-TABLE REDEFINES WS-ADVICE-LITERALS.                        
005000     05  WS-ADVICE-ENTRY OCCURS 3 TIMES                                   
005100                                     PIC X(50).                           
005200*                                                                         
005300 LINKAGE SECTION.                                                         
005400 COPY RADLINK.                                                            
005500*                                                                         
005600 01  RL-BK-IN-VIEW REDEFINES RL-CALC-LINK-REC.                            
005700     05  FILLER                     PIC X(16).                            
005800     05  BK-HOMOGENEOUS-FLAG        PIC S9(05)V9(03) COMP-3.              
005900     05  BK-THIN-WALL-FLAG          PIC S9(05)V9(03) COMP-3.              
006000     05  BK-NO-SEPTA-FLAG           PIC S9(05)V9(03) COMP-3.              
006100     05  BK-THICK-WALL-FLAG         PIC S9(05)V9(03) COMP-3.              
006200     05  BK-ENHANCEMENT-FLAG        PIC S9(05)V9(03) COMP-3.              
006300     05  FILLER                     PIC X(15).                            
006400     05  FILLER                     PIC X(81).                            
006500*                                                                         
006600 01  RL-BK-OUT-VIEW REDEFINES RL-CALC-LINK-REC.                           
006700     05  FILLER                     PIC X(56).                            
006800     05  BK-RESULT-STATUS           PIC X(02).                            
006900     05  BK-VALUE-1-UNUSED          PIC S9(05)V9(03) COMP-3.              
007000     05  BK-VALUE-2-UNUSED          PIC S9(05)V9(03) COMP-3.              
007100     05  BK-VALUE-3-UNUSED          PIC S9(05)V9(03) COMP-3.              
007200     05  BK-CATEGORY                PIC X(14).                            
007300     05  BK-ADVICE                  PIC X(50).                            
007400*                                                                         
007500 PROCEDURE DIVISION USING RL-CALC-LINK-REC.                               
007600 000-MAIN-LOGIC.                                                          
007700     MOVE "OK" TO BK-RESULT-STATUS.                                       
007800     MOVE ZERO TO BK-VALUE-1-UNUSED BK-VALUE-2-UNUSED                     
007900                  BK-VALUE-3-UNUSED.                                      
008000     IF BK-HOMOGENEOUS-FLAG = 1 AND BK-THIN-WALL-FLAG = 1 AND             
008100        BK-NO-SEPTA-FLAG = 1                                              
008200         MOVE 1 TO WS-CLASS-IDX                                           
008300     ELSE                                                                 
008400         IF BK-THICK-WALL-FLAG = 1 AND BK-ENHANCEMENT-FLAG = 1            
008500             MOVE 2 TO WS-CLASS-IDX                                       
008600         ELSE                                                             
008700             MOVE 3 TO WS-CLASS-IDX                                       
008800         END-IF                                                           
008900     END-IF                                                               
009000     MOVE WS-CLASS-ENTRY(WS-CLASS-IDX) TO BK-CATEGORY.                    
009100     MOVE WS-ADVICE-ENTRY(WS-CLASS-IDX) TO BK-ADVICE.                     
009200 000-EXIT.                                                                
009300     GOBACK.                                                              
